000100*================================================================         
000110*  FDCOUPON.CBL                                                           
000120*  File description for the COUPON-MASTER file.  Input at the             
000130*  start of the run, rewritten in place at the end of the run             
000140*  with each coupon's updated issued quantity and status.                 
000150*================================================================         
000160*  Record layout is fixed at 80 bytes: the 71 bytes of business           
000170*  fields spelled out below plus 9 bytes of trailing FILLER for           
000180*  future expansion (the field list alone already runs past the           
000190*  64/70-byte figures once quoted for this file; this shop pads           
000200*  every master record to a round figure past the data).                  
000210*================================================================         
000220*  CHANGE LOG                                                             
000230*    03/14/89  RAK  ORIGINAL CODING.                                      
000240*    02/19/99  LJF  Y2K - ISSUE-START/END-DATE CONFIRMED CCYYMMDD.        
000250*================================================================         
000260 FD  COUPON-MASTER-FILE                                                   
000270     LABEL RECORDS ARE STANDARD                                           
000280     RECORD CONTAINS 80 CHARACTERS.                                       
000290*                                                                         
000300 01  COUPON-MASTER-RECORD.                                                
000310     05  CM-COUPON-ID                PIC 9(10).                           
000320     05  CM-COUPON-TITLE             PIC X(30).                           
000330     05  CM-TOTAL-QUANTITY           PIC 9(7).                            
000340     05  CM-ISSUED-QUANTITY          PIC 9(7).                            
000350     05  CM-ISSUE-START-DATE         PIC 9(8).                            
000360     05  CM-ISSUE-END-DATE           PIC 9(8).                            
000370     05  CM-COUPON-STATUS            PIC X(1).                            
000380         88  CM-STATUS-ACTIVE        VALUE "A".                           
000390         88  CM-STATUS-EXHAUSTED     VALUE "X".                           
000400         88  CM-STATUS-CLOSED        VALUE "C".                           
000410     05  FILLER                      PIC X(9).                            
