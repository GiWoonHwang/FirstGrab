000100*================================================================         
000110*  SLLEDGIN.CBL                                                           
000120*  FILE-CONTROL entry for the prior ISSUE-LEDGER file (input).            
000130*================================================================         
000140*  CHANGE LOG                                                             
000150*    09/02/91  RAK  ORIGINAL CODING.                                      
000160*================================================================         
000170     SELECT ISSUE-LEDGER-IN-FILE                                          
000180            ASSIGN TO "ISSLEDIN"                                          
000190            ORGANIZATION IS SEQUENTIAL                                    
000200            FILE STATUS IS WS-LEDGIN-STATUS-CD.                           
