000100*================================================================         
000110*  COUPON-ISSUE-RUN.COB                                                   
000120*  NIGHTLY COUPON ISSUANCE BATCH ENGINE.  LOADS THE COUPON                
000130*  MASTER AND THE PRIOR ISSUANCE LEDGER INTO WORKING STORAGE,             
000140*  VALIDATES AND QUEUES EACH ISSUE REQUEST IN ARRIVAL ORDER,              
000150*  DRAINS THE QUEUE ISSUING COUPONS FIFO, REWRITES THE MASTER             
000160*  WITH THE UPDATED COUNTS AND STATUS, AND PRINTS THE RUN'S               
000170*  SUMMARY REPORT.                                                        
000180*================================================================         
000190*  THIS PROGRAM REPLACES THE OLD VOUCHER-SELECTION-AND-PAYMENT            
000200*  RUN.  THE COUPON MASTER TAKES THE PLACE OF THE VENDOR FILE,            
000210*  THE ISSUE-REQUESTS FILE TAKES THE PLACE OF THE SELECTED-               
000220*  VOUCHERS WORK FILE, AND THE ISSUANCE LEDGER TAKES THE PLACE            
000230*  OF THE PAID-VOUCHER HISTORY.                                           
000240*================================================================         
000250*  PARAGRAPH NUMBERING - THIS PROGRAM'S OWN PARAGRAPHS RUN 0000           
000260*  (MAINLINE) AND 1000 THROUGH 1899 (OPEN/LOAD/VALIDATE/DRAIN/            
000270*  REWRITE/REPORT/CLOSE), ENDING AT 9999 (PROGRAM EXIT).  THE             
000280*  COPY'D PL-COUPON-RULES.CBL PICKS UP AT 2000 AND PL-COUPON-             
000290*  REPORT.CBL AT 3000, SO EVERY PERFORM ... THRU RANGE IN THE             
000300*  FINISHED LOAD MODULE - WHICHEVER SOURCE FILE IT LIVES IN -             
000310*  NUMBERS CONSECUTIVELY WITH NO OVERLAP.                                 
000320*================================================================         
000330*  CHANGE LOG                                                             
000340*    03/14/89  RAK  ORIGINAL CODING - MASTER LOAD AND REWRITE.            
000350*    09/02/91  RAK  ADDED THE ISSUANCE LEDGER (IN AND OUT) AND            
000360*                   THE ISSUED-USER TABLE FOR DUPLICATE CHECKING.         
000370*    11/30/94  LJF  REQ 2217 - SPLIT THE RUN INTO AN INTAKE PASS          
000380*                   (VALIDATE, ENQUEUE) AND A SEPARATE DRAIN PASS         
000390*                   SO THE QUEUE IS ALWAYS WORKED FIFO.                   
000400*    02/19/99  LJF  Y2K - WS-RUN-DATE AND ALL COUPON DATE FIELDS          
000410*                   CONFIRMED CCYYMMDD, NO 2-DIGIT YEAR ANYWHERE.         
000420*    06/07/02  MTC  REQ 4471 - ADDED THE DEFENSIVE DUPLICATE              
000430*                   RECHECK AT DRAIN TIME (SEE PL-COUPON-RULES).          
000440*    06/07/02  MTC  REQ 4471 - SUMMARY REPORT NOW BREAKS OUT              
000450*                   REJECTED COUNTS BY REASON CODE.                       
000460*    08/10/02  MTC  REQ 4502 - TITLE LINE NOW CARRIES THE RUN             
000470*                   DATE BESIDE THE PAGE NUMBER (SEE WS-TITLE-            
000480*                   LINE AND PL-COUPON-REPORT.CBL).                       
000490*    08/10/02  MTC  REQ 4509 - RENUMBERED EVERY PARAGRAPH IN THE          
000500*                   PROCEDURE DIVISION INTO THE SHOP'S 0000-              
000510*                   SERIES SCHEME, ADDED -EXIT PARAGRAPHS, AND            
000520*                   CONVERTED THE THREE END-OF-FILE LOAD LOOPS TO         
000530*                   GO TO WITHIN A PERFORM ... THRU RANGE IN              
000540*                   PLACE OF THE OLD PERFORM ... UNTIL FORM.              
000550*    08/10/02  MTC  REQ 4509 - SAME RENUMBERING CARRIED INTO              
000560*                   PL-COUPON-RULES.CBL (2000-SERIES) AND                 
000570*                   PL-COUPON-REPORT.CBL (3000-SERIES) SO THE             
000580*                   WHOLE LOAD MODULE SHARES ONE NUMBERING PLAN.          
000590*================================================================         
000600*  MAINTENANCE NOTE - IF A PARAGRAPH IS EVER ADDED TO THIS FILE,          
000610*  GIVE IT THE NEXT FREE NUMBER IN THE 1000-1899 RANGE AND LEAVE          
000620*  A GAP BEHIND IT FOR A CHILD PARAGRAPH (xx10, xx20, ...) THE            
000630*  WAY 1200/1210/1220 ARE LAID OUT BELOW.  DO NOT REUSE 2000-2999         
000640*  OR 3000-3999 - THOSE BELONG TO THE TWO COPY'D RULE LIBRARIES.          
000650*================================================================         
000660*    DATE-COMPILED IS LEFT BLANK SO THE COMPILER STAMPS IT AT             
000670*    EACH COMPILE - THE SHOP'S STANDARD PRACTICE SO A LISTING             
000680*    ALWAYS SHOWS WHEN IT WAS ACTUALLY BUILT, NOT JUST WRITTEN.           
000690 IDENTIFICATION DIVISION.                                                 
000700 PROGRAM-ID. coupon-issue-run.                                            
000710 AUTHOR. R A KOWALSKI.                                                    
000720 INSTALLATION. MARKETING SYSTEMS - BATCH PROCESSING.                      
000730 DATE-WRITTEN. 03/14/89.                                                  
000740 DATE-COMPILED.                                                           
000750 SECURITY. COMPANY CONFIDENTIAL - MARKETING PROMOTIONS DATA.              
000760 ENVIRONMENT DIVISION.                                                    
000770 CONFIGURATION SECTION.                                                   
000780*    C01 IS THE CARRIAGE-CONTROL CHANNEL THE SHOP'S PRINT                 
000790*    FORMS PUNCH FOR "TOP OF NEXT PAGE" - USED BY EVERY                   
000800*    WRITE ... BEFORE ADVANCING PAGE IN PL-COUPON-REPORT.CBL.             
000810 SPECIAL-NAMES.                                                           
000820     C01 IS TOP-OF-FORM.                                                  
000830 INPUT-OUTPUT SECTION.                                                    
000840 FILE-CONTROL.                                                            
000850*    SLxxxx.CBL / FDxxxx.CBL PAIRS ARE SHARED WITH WHATEVER OTHER         
000860*    PROGRAM IN THE SYSTEM ALSO TOUCHES THAT FILE, SO A CHANGE TO         
000870*    A RECORD LAYOUT IS MADE ONCE IN THE COPYBOOK, NOT IN EVERY           
000880*    PROGRAM THAT SELECTS THE FILE.                                       
000890*    FIVE SEQUENTIAL DATA FILES - MASTER, OLD LEDGER, NEW                 
000900*    LEDGER, REQUESTS IN, REJECTIONS OUT.  EACH SELECT CLAUSE IS          
000910*    ITS OWN SLxxxx.CBL COPYBOOK THE SAME WAY THE OLD VENDOR AND          
000920*    VOUCHER FILES WERE BROKEN OUT.                                       
000930     COPY "SLCOUPON.CBL".                                                 
000940     COPY "SLLEDGIN.CBL".                                                 
000950     COPY "SLLEDGOUT.CBL".                                                
000960     COPY "SLISSREQ.CBL".                                                 
000970     COPY "SLISSREJ.CBL".                                                 
000980*    THE PRINT FILE IS NOT SHARED WITH ANY OTHER PROGRAM, SO ITS          
000990*    SELECT STAYS INLINE RATHER THAN IN A COPYBOOK OF ITS OWN.            
001000     SELECT PRINTER-FILE                                                  
001010            ASSIGN TO "ISSRPT"                                            
001020            ORGANIZATION IS LINE SEQUENTIAL                               
001030            FILE STATUS IS WS-PRINTER-STATUS-CD.                          
001040 DATA DIVISION.                                                           
001050 FILE SECTION.                                                            
001060*    FDCOUPON CARRIES THE MASTER RECORD LAYOUT - THE ONLY FILE            
001070*    THIS PROGRAM BOTH READS AND REWRITES.  FDLEDGIN/FDLEDGOUT            
001080*    SHARE ONE RECORD SHAPE (THE LEDGER NEVER CHANGES FORMAT              
001090*    BETWEEN RUNS) BUT ARE TWO SEPARATE FILES SO THIS RUN NEVER           
001100*    APPENDS TO THE FILE IT IS STILL READING.  FDISSREQ AND               
001110*    FDISSREJ ARE THE REQUEST INPUT AND THE REJECTION OUTPUT.             
001120     COPY "FDCOUPON.CBL".                                                 
001130     COPY "FDLEDGIN.CBL".                                                 
001140     COPY "FDLEDGOUT.CBL".                                                
001150     COPY "FDISSREQ.CBL".                                                 
001160     COPY "FDISSREJ.CBL".                                                 
001170*                                                                         
001180*    PRINTER-FILE IS THE SUMMARY REPORT.  132 COLUMNS IS THE              
001190*    SHOP'S STANDARD WIDE-CARRIAGE PRINT WIDTH.                           
001200 FD  PRINTER-FILE                                                         
001210     LABEL RECORDS ARE OMITTED.                                           
001220*                                                                         
001230*    132 BYTES MATCHES THE 132-BYTE WIDTH OF EVERY WS-xxx REPORT          
001240*    LINE BELOW - NO TRUNCATION OR PADDING HAPPENS ON THE MOVE.           
001250 01  PRINTER-RECORD                 PIC X(132).                           
001260*================================================================         
001270 WORKING-STORAGE SECTION.                                                 
001280*    WSCOUPON.CBL CARRIES THE COUPON TABLE, THE ISSUED-USER SET,          
001290*    THE PENDING-ISSUE QUEUE, THE DRAIN-TIME RECHECK SET, THE             
001300*    LOOKUP WORK AREA, THE RUN TOTALS, THE RUN-DATE BREAKOUT, AND         
001310*    THE FILE-STATUS AND END-OF-FILE SWITCH GROUPS.                       
001320     COPY "WSCOUPON.CBL".                                                 
001330*                                                                         
001340*    REPORT PRINT-LINE LAYOUTS.  EACH IS BUILT SEPARATE FROM              
001350*    PRINTER-RECORD AND MOVED ACROSS, THE WAY THE OLD REPORT              
001360*    PROGRAMS BUILT TITLE-1/HEADING-1/DETAIL-1 AND MOVED THOSE.           
001370*                                                                         
001380*    WS-PAGE-NUMBER AND WS-PRINTED-LINES TRACK THE REPORT'S OWN           
001390*    PAGINATION, SEPARATE FROM WS-RUN-TOTALS' BUSINESS COUNTERS           
001400*    BELOW.  WS-PAGE-FULL TRIPS AT 45 PRINTED LINES SO A PAGE             
001410*    BREAK ALWAYS LEAVES ROOM FOR SIX HEADING LINES ABOVE THE             
001420*    FIRST DETAIL LINE ON THE NEXT PAGE WITHOUT RUNNING PAST THE          
001430*    66-LINE FORM LENGTH THIS SHOP'S PRINTERS ARE STOCKED WITH.           
001440 01  WS-REPORT-CONTROL.                                                   
001450     05  WS-PAGE-NUMBER              PIC 9(4)  COMP.                      
001460     05  WS-PRINTED-LINES            PIC 9(2)  COMP.                      
001470         88  WS-PAGE-FULL             VALUE 45 THRU 99.                   
001480     05  FILLER                      PIC X(4).                            
001490*                                                                         
001500*    WS-TITLE-LINE CARRIES THREE MOVING PARTS - THE REPORT NAME,          
001510*    THE RUN'S PROCESSING DATE (ADDED UNDER REQ 4502 SO A                 
001520*    REPORT PULLED FROM THE PRINT QUEUE DAYS LATER STILL SHOWS            
001530*    WHICH RUN PRODUCED IT), AND THE PAGE NUMBER.  ALL THREE ARE          
001540*    SET IN PL-COUPON-REPORT.CBL'S 3000-PRINT-HEADINGS.                   
001550*                                                                         
001560 01  WS-TITLE-LINE.                                                       
001570     05  FILLER                      PIC X(45) VALUE SPACES.              
001580     05  FILLER                      PIC X(27) VALUE                      
001590             "COUPON ISSUANCE SUMMARY RPT".                               
001600     05  FILLER                      PIC X(14) VALUE SPACES.              
001610     05  FILLER                      PIC X(10) VALUE                      
001620             "RUN DATE: ".                                                
001630     05  WS-RPT-RUN-CCYY             PIC 9(4).                            
001640     05  FILLER                      PIC X(1)  VALUE "-".                 
001650     05  WS-RPT-RUN-MM               PIC 9(2).                            
001660     05  FILLER                      PIC X(1)  VALUE "-".                 
001670     05  WS-RPT-RUN-DD               PIC 9(2).                            
001680     05  FILLER                      PIC X(6)  VALUE SPACES.              
001690     05  FILLER                      PIC X(6)  VALUE "PAGE: ".            
001700     05  WS-RPT-PAGE-NO              PIC ZZZ9.                            
001710     05  FILLER                      PIC X(10) VALUE SPACES.              
001720*                                                                         
001730*    WS-HEADING-LINE-1/WS-HEADING-LINE-2 ARE A MATCHED PAIR - THE         
001740*    COLUMN CAPTIONS AND THE DASHED UNDERLINE BELOW THEM.  BOTH           
001750*    ARE BUILT TO THE SAME 132-BYTE SPACING AS WS-REPORT-DETAIL-          
001760*    LINE BELOW SO EVERY COLUMN LINES UP UNDER ITS CAPTION                
001770*    REGARDLESS OF HOW WIDE THE VALUE PRINTED UNDER IT IS.                
001780 01  WS-HEADING-LINE-1.                                                   
001790     05  FILLER                      PIC X(1)  VALUE SPACE.               
001800*    COUPON-ID IS LEFT-ALIGNED UNDER ITS 10-BYTE NUMERIC FIELD.           
001810     05  FILLER                      PIC X(10) VALUE "COUPON-ID".         
001820     05  FILLER                      PIC X(2)  VALUE SPACES.              
001830     05  FILLER                      PIC X(30) VALUE                      
001840             "COUPON TITLE".                                              
001850     05  FILLER                      PIC X(2)  VALUE SPACES.              
001860     05  FILLER                      PIC X(7)  VALUE "TOT-QTY".           
001870     05  FILLER                      PIC X(2)  VALUE SPACES.              
001880     05  FILLER                      PIC X(7)  VALUE "ISS-BEF".           
001890     05  FILLER                      PIC X(2)  VALUE SPACES.              
001900     05  FILLER                      PIC X(7)  VALUE "ISS-RUN".           
001910     05  FILLER                      PIC X(2)  VALUE SPACES.              
001920     05  FILLER                      PIC X(7)  VALUE "REJ-RUN".           
001930     05  FILLER                      PIC X(2)  VALUE SPACES.              
001940     05  FILLER                      PIC X(2)  VALUE "ST".                
001950     05  FILLER                      PIC X(49) VALUE SPACES.              
001960*                                                                         
001970*    THE UNDERLINE ROW - ONE DASH-FILLED FILLER PER CAPTION,              
001980*    SAME WIDTHS, SO THE TWO LINES PRINT ONE OVER THE OTHER WITH          
001990*    NO RESPACING NEEDED IF A CAPTION EVER CHANGES LENGTH.                
002000 01  WS-HEADING-LINE-2.                                                   
002010     05  FILLER                      PIC X(1)  VALUE SPACE.               
002020     05  FILLER                      PIC X(10) VALUE                      
002030             "----------".                                                
002040     05  FILLER                      PIC X(2)  VALUE SPACES.              
002050     05  FILLER                      PIC X(30) VALUE                      
002060             "------------------------------".                            
002070     05  FILLER                      PIC X(2)  VALUE SPACES.              
002080     05  FILLER                      PIC X(7)  VALUE "-------".           
002090     05  FILLER                      PIC X(2)  VALUE SPACES.              
002100     05  FILLER                      PIC X(7)  VALUE "-------".           
002110     05  FILLER                      PIC X(2)  VALUE SPACES.              
002120     05  FILLER                      PIC X(7)  VALUE "-------".           
002130     05  FILLER                      PIC X(2)  VALUE SPACES.              
002140     05  FILLER                      PIC X(7)  VALUE "-------".           
002150     05  FILLER                      PIC X(2)  VALUE SPACES.              
002160     05  FILLER                      PIC X(2)  VALUE "--".                
002170     05  FILLER                      PIC X(49) VALUE SPACES.              
002180*                                                                         
002190*    ONE LINE PER COUPON-TABLE ENTRY.  WD-ISSUED-BEFORE-RUN IS            
002200*    THE SNAPSHOT 1220-BUILD-ONE-COUPON-ENTRY TOOK OF THE MASTER          
002210*    AT LOAD TIME, BEFORE TONIGHT'S ACTIVITY TOUCHED IT -                 
002220*    WD-ISSUED-THIS-RUN AND WD-REJECTED-THIS-RUN CARRY TONIGHT'S          
002230*    OWN COUNTS SO THE READER CAN SEE BOTH SIDES OF THE LEDGER.           
002240 01  WS-REPORT-DETAIL-LINE.                                               
002250     05  FILLER                      PIC X(1)  VALUE SPACE.               
002260     05  WD-COUPON-ID                PIC Z(9)9.                           
002270     05  FILLER                      PIC X(2)  VALUE SPACES.              
002280     05  WD-COUPON-TITLE             PIC X(30).                           
002290     05  FILLER                      PIC X(2)  VALUE SPACES.              
002300*    TOT-QTY IS THE COUPON'S ISSUE CEILING - ZERO HERE READS AS           
002310*    "UNLIMITED" ON THE PRINTED LINE, THE SAME AS IT DOES ON THE          
002320*    MASTER RECORD AND IN 2300-CHECK-TOTAL-QUANTITY'S TEST.               
002330     05  WD-TOTAL-QUANTITY           PIC ZZZ,ZZ9.                         
002340     05  FILLER                      PIC X(2)  VALUE SPACES.              
002350     05  WD-ISSUED-BEFORE-RUN        PIC ZZZ,ZZ9.                         
002360     05  FILLER                      PIC X(2)  VALUE SPACES.              
002370     05  WD-ISSUED-THIS-RUN          PIC ZZZ,ZZ9.                         
002380     05  FILLER                      PIC X(2)  VALUE SPACES.              
002390     05  WD-REJECTED-THIS-RUN        PIC ZZZ,ZZ9.                         
002400     05  FILLER                      PIC X(2)  VALUE SPACES.              
002410*    ST IS THE ONE-BYTE COUPON STATUS - A/X/C AS DEFINED BY               
002420*    WSCOUPON.CBL'S CT-COUPON-STATUS 88-LEVELS, PRINTED RAW.              
002430     05  WD-COUPON-STATUS            PIC X(1).                            
002440     05  FILLER                      PIC X(50) VALUE SPACES.              
002450*                                                                         
002460*    THE FIRST OF THE TWO CLOSING TOTALS LINES - THE RUN'S TOTAL          
002470*    VOLUME.  WT-RECORDS-READ COUNTS EVERY REQUEST READ FROM              
002480*    ISSUE-REQUEST-FILE REGARDLESS OF OUTCOME, SO RECORDS READ            
002490*    ALWAYS EQUALS TOTAL ISSUED PLUS TOTAL REJECTED BELOW.                
002500 01  WS-REPORT-TOTALS-LINE-1.                                             
002510     05  FILLER                      PIC X(3)  VALUE SPACES.              
002520     05  FILLER                      PIC X(18) VALUE                      
002530             "RECORDS READ.....:".                                        
002540     05  WT-RECORDS-READ             PIC ZZZ,ZZ9.                         
002550     05  FILLER                      PIC X(4)  VALUE SPACES.              
002560     05  FILLER                      PIC X(18) VALUE                      
002570             "TOTAL ISSUED.....:".                                        
002580     05  WT-TOTAL-ISSUED             PIC ZZZ,ZZ9.                         
002590     05  FILLER                      PIC X(4)  VALUE SPACES.              
002600     05  FILLER                      PIC X(18) VALUE                      
002610             "TOTAL REJECTED...:".                                        
002620     05  WT-TOTAL-REJECTED           PIC ZZZ,ZZ9.                         
002630     05  FILLER                      PIC X(46) VALUE SPACES.              
002640*                                                                         
002650*    THE SECOND CLOSING TOTALS LINE - REJECTS BROKEN OUT BY               
002660*    REASON CODE (2=DUPLICATE, 3=QUANTITY EXCEEDED, 4=COUPON NOT          
002670*    FOUND, 5=NOT WITHIN THE ISSUABLE WINDOW) SO THE OPERATOR CAN         
002680*    TELL A BAD RUN'S CAUSE WITHOUT OPENING THE REJECTION FILE.           
002690*    REASON CODE 1 (NONE) NEVER APPEARS HERE SINCE IT MEANS THE           
002700*    REQUEST WAS ACCEPTED, NOT REJECTED.                                  
002710 01  WS-REPORT-TOTALS-LINE-2.                                             
002720     05  FILLER                      PIC X(3)  VALUE SPACES.              
002730     05  FILLER                      PIC X(18) VALUE                      
002740             "DUPLICATE REJECT.:".                                        
002750     05  WT-REJECT-CODE-2-COUNT      PIC ZZZ,ZZ9.                         
002760     05  FILLER                      PIC X(4)  VALUE SPACES.              
002770     05  FILLER                      PIC X(18) VALUE                      
002780             "QTY EXCEEDED REJ.:".                                        
002790     05  WT-REJECT-CODE-3-COUNT      PIC ZZZ,ZZ9.                         
002800     05  FILLER                      PIC X(4)  VALUE SPACES.              
002810     05  FILLER                      PIC X(18) VALUE                      
002820             "COUPON NOT FOUND.:".                                        
002830     05  WT-REJECT-CODE-4-COUNT      PIC ZZZ,ZZ9.                         
002840     05  FILLER                      PIC X(4)  VALUE SPACES.              
002850     05  FILLER                      PIC X(18) VALUE                      
002860             "NOT ISSUABLE REJ.:".                                        
002870     05  WT-REJECT-CODE-5-COUNT      PIC ZZZ,ZZ9.                         
002880     05  FILLER                      PIC X(17) VALUE SPACES.              
002890*================================================================         
002900*    PROCEDURE DIVISION                                                   
002910*    0000-MAINLINE IS THE ONLY PARAGRAPH PERFORMED BY NOTHING             
002920*    ELSE - EVERY OTHER PARAGRAPH BELOW IS REACHED FROM IT, OR            
002930*    FROM A PARAGRAPH IT REACHES, IN THE NUMBERED ORDER THE               
002940*    BATCH FLOW REQUIRES: OPEN, INITIALIZE, LOAD MASTER, LOAD             
002950*    LEDGER, VALIDATE/ENQUEUE, DRAIN, REWRITE, REPORT, CLOSE.             
002960*================================================================         
002970 PROCEDURE DIVISION.                                                      
002980 0000-MAINLINE.                                                           
002990*    OPEN, THEN ZERO THE COUNTERS - IN THAT ORDER, SINCE SEVERAL          
003000*    OF THE COUNTERS ZEROED BELOW ARE FILE-STATUS SWITCH                  
003010*    BYTES WHOSE STARTING VALUE ONLY MATTERS ONCE THE FILES ARE           
003020*    ACTUALLY OPEN.                                                       
003030     PERFORM 1000-OPEN-ALL-FILES THRU 1000-EXIT.                          
003040     PERFORM 1100-INITIALIZE-RUN-TOTALS THRU 1100-EXIT.                   
003050*    BOTH TABLE LOADS MUST FINISH BEFORE INTAKE BEGINS - 1400             
003060*    BELOW NEEDS THE FULL COUPON TABLE TO LOOK UP AGAINST AND THE         
003070*    FULL ISSUED-USER SET TO DUPLICATE-CHECK AGAINST, NOT A               
003080*    PARTIAL ONE BUILT INCREMENTALLY.                                     
003090     PERFORM 1200-LOAD-COUPON-MASTER-TABLE THRU 1200-EXIT.                
003100     PERFORM 1300-LOAD-ISSUANCE-LEDGER THRU 1300-EXIT.                    
003110*    INTAKE (VALIDATE/ENQUEUE) AND DRAIN ARE TWO SEPARATE PASSES,         
003120*    NOT ONE COMBINED LOOP, SO THE QUEUE IS ALWAYS WORKED STRICT          
003130*    FIFO REGARDLESS OF WHAT ORDER REQUESTS ARRIVED IN THE FILE.          
003140     PERFORM 1400-VALIDATE-AND-ENQUEUE-REQUESTS THRU 1400-EXIT.           
003150     PERFORM 1500-DRAIN-PENDING-QUEUE THRU 1500-EXIT.                     
003160*    THE MASTER IS NOT REWRITTEN UNTIL EVERY REQUEST HAS BEEN             
003170*    DRAINED, SO ONE REWRITE PASS CARRIES EVERY COUPON'S FINAL            
003180*    COUNT FOR THE NIGHT RATHER THAN A REWRITE PER ISSUANCE.              
003190     PERFORM 1600-REWRITE-COUPON-MASTER-FILE THRU 1600-EXIT.              
003200     PERFORM 1700-PRINT-SUMMARY-REPORT THRU 1700-EXIT.                    
003210     PERFORM 1800-CLOSE-ALL-FILES THRU 1800-EXIT.                         
003220     GO TO 9999-PROGRAM-EXIT.                                             
003230*================================================================         
003240*    9999-PROGRAM-EXIT                                                    
003250*    THE ONLY PLACE EXIT PROGRAM AND STOP RUN APPEAR.  EXIT               
003260*    PROGRAM IS A NO-OP WHEN THIS MODULE IS RUN AS THE MAIN               
003270*    PROGRAM (AS OPPOSED TO CALLED, SEE COUPON-ISSUE-SYSTEM) BUT          
003280*    COSTS NOTHING TO LEAVE IN PLACE FOR EITHER CASE.                     
003290 9999-PROGRAM-EXIT.                                                       
003300     EXIT PROGRAM.                                                        
003310     STOP RUN.                                                            
003320*================================================================         
003330*    1000-OPEN-ALL-FILES THRU 1000-EXIT                                   
003340*    OPENS ALL FIVE DATA FILES AND THE PRINT FILE FOR THE RUN.            
003350*    THE MASTER OPENS I-O HERE BECAUSE 1200 BELOW READS IT ONCE           
003360*    TO BUILD THE TABLE; IT IS CLOSED AND RE-OPENED LATER BY              
003370*    1600-REWRITE-COUPON-MASTER-FILE TO REWIND IT FOR THE PASS            
003380*    THAT ACTUALLY REWRITES EACH RECORD.                                  
003390 1000-OPEN-ALL-FILES.                                                     
003400*    MASTER OPENS I-O - SEE THE BANNER ABOVE FOR WHY.                     
003410     OPEN I-O COUPON-MASTER-FILE.                                         
003420*    OLD LEDGER IS READ-ONLY; THIS RUN NEVER REWRITES HISTORY.            
003430     OPEN INPUT ISSUE-LEDGER-IN-FILE.                                     
003440*    NEW LEDGER IS A FRESH OUTPUT FILE EVERY RUN - TONIGHT'S              
003450*    ACCEPTED ISSUANCES ONLY, NOT A MERGE WITH THE OLD LEDGER.            
003460     OPEN OUTPUT ISSUE-LEDGER-OUT-FILE.                                   
003470     OPEN INPUT ISSUE-REQUEST-FILE.                                       
003480     OPEN OUTPUT REJECTION-FILE.                                          
003490     OPEN OUTPUT PRINTER-FILE.                                            
003500 1000-EXIT.                                                               
003510     EXIT.                                                                
003520*================================================================         
003530*    1100-INITIALIZE-RUN-TOTALS THRU 1100-EXIT                            
003540*    STAMPS THE RUN WITH TODAY'S DATE (USED AS THE ISSUE DATE ON          
003550*    EVERY LEDGER RECORD WRITTEN THIS RUN AND AS THE REPORT'S             
003560*    PROCESSING-DATE HEADING FIELD) AND ZEROES EVERY COUNTER,             
003570*    SUBSCRIPT AND TABLE-COUNT THE REST OF THE RUN DEPENDS ON.            
003580 1100-INITIALIZE-RUN-TOTALS.                                              
003590*    YYYYMMDD GIVES A FULL 4-DIGIT CENTURY DIRECTLY - NO 2-DIGIT          
003600*    YEAR EVER ENTERS WS-RUN-DATE, CONFIRMED UNDER THE Y2K REVIEW         
003610*    NOTED IN THE CHANGE LOG ABOVE.                                       
003620     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                               
003630*    ONE MOVE ZEROES EVERY COUNTER AND TABLE-COUNT THE RUN USES -         
003640*    THE REPORT TOTALS, THE THREE WORKING TABLES' COUNTS, THE             
003650*    QUEUE HEAD, AND THE REPORT'S OWN PAGE/LINE COUNTERS.                 
003660     MOVE ZERO TO WS-RECORDS-READ                                         
003670                  WS-TOTAL-ISSUED                                         
003680                  WS-TOTAL-REJECTED                                       
003690                  WS-REJECT-CODE-2-COUNT                                  
003700                  WS-REJECT-CODE-3-COUNT                                  
003710                  WS-REJECT-CODE-4-COUNT                                  
003720                  WS-REJECT-CODE-5-COUNT                                  
003730                  WS-ISSUE-SEQ                                            
003740                  WS-COUPON-TABLE-COUNT                                   
003750                  WS-ISSUED-USER-COUNT                                    
003760                  WS-QUEUE-COUNT                                          
003770                  WS-QUEUE-HEAD                                           
003780                  WS-DRAINED-COUNT                                        
003790                  WS-PAGE-NUMBER                                          
003800                  WS-PRINTED-LINES.                                       
003810 1100-EXIT.                                                               
003820     EXIT.                                                                
003830*================================================================         
003840*    1200-LOAD-COUPON-MASTER-TABLE THRU 1200-EXIT                         
003850*    READS THE MASTER, ALREADY ASCENDING BY COUPON-ID, INTO               
003860*    WS-COUPON-TABLE SO SEARCH ALL CAN BE USED DURING INTAKE AND          
003870*    DRAIN WITHOUT A SEPARATE SORT STEP.  BUILT AS A PRIMING              
003880*    READ FOLLOWED BY A GO TO LOOP RATHER THAN A PERFORM ...              
003890*    UNTIL, SINCE EVERY OTHER END-OF-FILE LOOP IN THIS PROGRAM            
003900*    FOLLOWS THE SAME SHAPE.                                              
003910 1200-LOAD-COUPON-MASTER-TABLE.                                           
003920     PERFORM 1210-READ-COUPON-MASTER-NEXT THRU 1210-EXIT.                 
003930 1205-LOAD-COUPON-MASTER-LOOP.                                            
003940     IF COUPON-AT-END                                                     
003950         GO TO 1200-EXIT                                                  
003960     END-IF.                                                              
003970     PERFORM 1220-BUILD-ONE-COUPON-ENTRY THRU 1220-EXIT.                  
003980     GO TO 1205-LOAD-COUPON-MASTER-LOOP.                                  
003990 1200-EXIT.                                                               
004000     EXIT.                                                                
004010*================================================================         
004020*    1210-READ-COUPON-MASTER-NEXT THRU 1210-EXIT                          
004030*    ONE READ OF THE MASTER FILE.  SHARED BY THE PRIMING READ IN          
004040*    1200 ABOVE AND THE TRAILING READ AT THE BOTTOM OF 1220               
004050*    BELOW SO THE AT-END TEST IN 1205 ALWAYS SEES CURRENT STATUS.         
004060 1210-READ-COUPON-MASTER-NEXT.                                            
004070*    WS-COUPON-AT-END DRIVES THE 1205 LOOP TEST ABOVE - NOTHING           
004080*    ELSE IN THIS PARAGRAPH TOUCHES THE TABLE OR ANY COUNTER.             
004090     READ COUPON-MASTER-FILE                                              
004100         AT END                                                           
004110             MOVE "Y" TO WS-COUPON-AT-END                                 
004120     END-READ.                                                            
004130 1210-EXIT.                                                               
004140     EXIT.                                                                
004150*================================================================         
004160*    1220-BUILD-ONE-COUPON-ENTRY THRU 1220-EXIT                           
004170*    COPIES ONE MASTER RECORD INTO THE NEXT FREE COUPON-TABLE             
004180*    ROW.  CT-RESERVED-QUANTITY AND CT-ISSUED-BEFORE-RUN BOTH             
004190*    START EQUAL TO THE MASTER'S ISSUED-QUANTITY - THE FORMER             
004200*    TRACKS EVERYTHING RESERVED SO FAR (INCLUDING THIS RUN'S              
004210*    INTAKE), THE LATTER IS A READ-ONLY SNAPSHOT KEPT FOR                 
004220*    WHATEVER FUTURE REPORTING MIGHT NEED THE "BEFORE" COUNT.             
004230 1220-BUILD-ONE-COUPON-ENTRY.                                             
004240*    TABLE INDEX TRACKS MASTER RECORD COUNT ONE FOR ONE - ROW N           
004250*    OF WS-COUPON-TABLE IS ALWAYS THE N-TH MASTER RECORD READ.            
004260     ADD 1 TO WS-COUPON-TABLE-COUNT.                                      
004270     SET CT-IDX TO WS-COUPON-TABLE-COUNT.                                 
004280     MOVE CM-COUPON-ID TO CT-COUPON-ID (CT-IDX).                          
004290     MOVE CM-COUPON-TITLE TO CT-COUPON-TITLE (CT-IDX).                    
004300     MOVE CM-TOTAL-QUANTITY TO CT-TOTAL-QUANTITY (CT-IDX).                
004310     MOVE CM-ISSUED-QUANTITY TO CT-ISSUED-QUANTITY (CT-IDX).              
004320     MOVE CM-ISSUED-QUANTITY TO CT-RESERVED-QUANTITY (CT-IDX).            
004330     MOVE CM-ISSUED-QUANTITY TO CT-ISSUED-BEFORE-RUN (CT-IDX).            
004340*    THIS-RUN COUNTERS START AT ZERO REGARDLESS OF WHAT A PRIOR           
004350*    RUN LEFT ON THE MASTER - THEY ONLY EVER COUNT TONIGHT.               
004360     MOVE ZERO TO CT-ISSUED-THIS-RUN (CT-IDX).                            
004370     MOVE ZERO TO CT-REJECTED-THIS-RUN (CT-IDX).                          
004380     MOVE CM-ISSUE-START-DATE TO CT-ISSUE-START-DATE (CT-IDX).            
004390     MOVE CM-ISSUE-END-DATE TO CT-ISSUE-END-DATE (CT-IDX).                
004400     MOVE CM-COUPON-STATUS TO CT-COUPON-STATUS (CT-IDX).                  
004410     PERFORM 1210-READ-COUPON-MASTER-NEXT THRU 1210-EXIT.                 
004420 1220-EXIT.                                                               
004430     EXIT.                                                                
004440*================================================================         
004450*    1300-LOAD-ISSUANCE-LEDGER THRU 1300-EXIT                             
004460*    SEEDS WS-ISSUED-USER-TABLE FROM THE PRIOR RUN'S LEDGER SO A          
004470*    USER WHO ALREADY HOLDS A COUPON IS CAUGHT BY 2200-CHECK-             
004480*    DUPLICATE-ISSUANCE EVEN THOUGH CT-RESERVED-QUANTITY ABOVE            
004490*    ALREADY CARRIED THE COUPON'S STARTING COUNT.  SAME PRIMING-          
004500*    READ-PLUS-GO-TO-LOOP SHAPE AS 1200 ABOVE.                            
004510 1300-LOAD-ISSUANCE-LEDGER.                                               
004520     PERFORM 1310-READ-LEDGER-IN-NEXT THRU 1310-EXIT.                     
004530 1305-LOAD-ISSUANCE-LEDGER-LOOP.                                          
004540     IF LEDGIN-AT-END                                                     
004550         GO TO 1300-EXIT                                                  
004560     END-IF.                                                              
004570     PERFORM 1320-BUILD-ONE-ISSUED-USER-ENTRY THRU 1320-EXIT.             
004580     GO TO 1305-LOAD-ISSUANCE-LEDGER-LOOP.                                
004590 1300-EXIT.                                                               
004600     EXIT.                                                                
004610*================================================================         
004620*    1310-READ-LEDGER-IN-NEXT THRU 1310-EXIT                              
004630*    ONE READ OF THE PRIOR RUN'S LEDGER FILE.                             
004640 1310-READ-LEDGER-IN-NEXT.                                                
004650*    SAME SHAPE AS 1210 ABOVE - ONE READ, ONE AT-END SWITCH, NO           
004660*    OTHER SIDE EFFECT.                                                   
004670     READ ISSUE-LEDGER-IN-FILE                                            
004680         AT END                                                           
004690             MOVE "Y" TO WS-LEDGIN-AT-END                                 
004700     END-READ.                                                            
004710 1310-EXIT.                                                               
004720     EXIT.                                                                
004730*================================================================         
004740*    1320-BUILD-ONE-ISSUED-USER-ENTRY THRU 1320-EXIT                      
004750*    ADDS ONE (COUPON, USER) PAIR FROM THE OLD LEDGER TO THE              
004760*    ISSUED-USER SET.  NOTHING ELSE ABOUT THE LEDGER RECORD               
004770*    MATTERS HERE - THE ISSUED-QUANTITY IT ONCE CONTRIBUTED TO            
004780*    IS ALREADY CARRIED FORWARD ON THE MASTER RECORD ITSELF.              
004790 1320-BUILD-ONE-ISSUED-USER-ENTRY.                                        
004800*    WS-ISSUED-USER-TABLE HAS NO GROUPING BY COUPON-ID - IT IS A          
004810*    FLAT LIST SEARCHED IN FULL BY 2200-CHECK-DUPLICATE-ISSUANCE          
004820*    BELOW, MATCHING BOTH COUPON-ID AND USER-ID ON EACH ROW.              
004830     ADD 1 TO WS-ISSUED-USER-COUNT.                                       
004840     SET IU-IDX TO WS-ISSUED-USER-COUNT.                                  
004850     MOVE LI-COUPON-ID TO IU-COUPON-ID (IU-IDX).                          
004860     MOVE LI-USER-ID TO IU-USER-ID (IU-IDX).                              
004870     PERFORM 1310-READ-LEDGER-IN-NEXT THRU 1310-EXIT.                     
004880 1320-EXIT.                                                               
004890     EXIT.                                                                
004900*================================================================         
004910*    1400-VALIDATE-AND-ENQUEUE-REQUESTS THRU 1400-EXIT                    
004920*    INTAKE PASS - A REQUEST EITHER REACHES THE PENDING QUEUE             
004930*    FOR 1500-DRAIN-PENDING-QUEUE BELOW OR IS REJECTED HERE AND           
004940*    NEVER QUEUED.  SAME PRIMING-READ-PLUS-GO-TO-LOOP SHAPE AS            
004950*    1200 AND 1300 ABOVE.                                                 
004960 1400-VALIDATE-AND-ENQUEUE-REQUESTS.                                      
004970     PERFORM 1410-READ-ISSUE-REQUEST-NEXT THRU 1410-EXIT.                 
004980 1405-VALIDATE-REQUESTS-LOOP.                                             
004990     IF ISSREQ-AT-END                                                     
005000         GO TO 1400-EXIT                                                  
005010     END-IF.                                                              
005020     PERFORM 1420-VALIDATE-ONE-REQUEST THRU 1420-EXIT.                    
005030     GO TO 1405-VALIDATE-REQUESTS-LOOP.                                   
005040 1400-EXIT.                                                               
005050     EXIT.                                                                
005060*================================================================         
005070*    1410-READ-ISSUE-REQUEST-NEXT THRU 1410-EXIT                          
005080*    ONE READ OF THE ISSUE-REQUEST FILE.                                  
005090 1410-READ-ISSUE-REQUEST-NEXT.                                            
005100*    SAME SHAPE AS 1210/1310 ABOVE.  ISSUE-REQUEST-FILE ARRIVES           
005110*    IN WHATEVER ORDER THE UPSTREAM INTAKE SYSTEM WROTE IT, NOT           
005120*    SORTED BY COUPON-ID OR USER-ID, SO THIS RUN MUST LOOK EACH           
005130*    COUPON UP FRESH RATHER THAN WALK THE MASTER TABLE IN STEP.           
005140     READ ISSUE-REQUEST-FILE                                              
005150         AT END                                                           
005160             MOVE "Y" TO WS-ISSREQ-AT-END                                 
005170     END-READ.                                                            
005180 1410-EXIT.                                                               
005190     EXIT.                                                                
005200*================================================================         
005210*    1420-VALIDATE-ONE-REQUEST THRU 1420-EXIT                             
005220*    RUNS ONE REQUEST THROUGH ALL FOUR INTAKE CHECKS IN                   
005230*    PL-COUPON-RULES.CBL, IN THE ORDER REQ 4471 FIXED THEM AT -           
005240*    EXISTENCE, ISSUABLE WINDOW, DUPLICATE, THEN QUANTITY - SO A          
005250*    BAD COUPON-ID IS CAUGHT BEFORE THE MORE EXPENSIVE TABLE              
005260*    SEARCHES RUN.  EACH LATER CHECK IS SKIPPED ONCE WS-REASON-           
005270*    CODE IS ALREADY SET SO THE FIRST FAILURE REACHED WINS.               
005280*    ACCEPTED REQUESTS ARE ENQUEUED; REJECTED ONES ARE WRITTEN TO         
005290*    THE REJECTION FILE.                                                  
005300 1420-VALIDATE-ONE-REQUEST.                                               
005310*    COPY THE REQUEST'S KEY FIELDS INTO WS-LOOKUP-* SO EVERY RULE         
005320*    PARAGRAPH BELOW SHARES ONE COMMON WORKING AREA RATHER THAN           
005330*    EACH REACHING INTO THE FD RECORD DIRECTLY.                           
005340     ADD 1 TO WS-RECORDS-READ.                                            
005350     MOVE REQ-COUPON-ID TO WS-LOOKUP-COUPON-ID.                           
005360     MOVE REQ-USER-ID TO WS-LOOKUP-USER-ID.                               
005370     MOVE REQ-DATE TO WS-LOOKUP-REQ-DATE.                                 
005380     MOVE ZERO TO WS-REASON-CODE.                                         
005390     PERFORM 2000-FIND-COUPON-ENTRY THRU 2000-EXIT.                       
005400*    EXISTENCE CHECK FIRST - A COUPON-ID NOT ON THE MASTER FAILS          
005410*    EVERY LATER CHECK TOO, SO THERE IS NO POINT RUNNING THEM.            
005420     IF WS-REASON-CODE = ZERO                                             
005430         PERFORM 2100-CHECK-COUPON-ISSUABLE THRU 2100-EXIT                
005440     END-IF.                                                              
005450*    ISSUABLE-WINDOW CHECK SECOND - A COUPON OUTSIDE ITS DATE             
005460*    RANGE OR ALREADY CLOSED/EXHAUSTED IS REJECTED BEFORE THE             
005470*    MORE EXPENSIVE DUPLICATE-USER TABLE SEARCH RUNS.                     
005480     IF WS-REASON-CODE = ZERO                                             
005490         PERFORM 2200-CHECK-DUPLICATE-ISSUANCE THRU 2200-EXIT             
005500     END-IF.                                                              
005510     IF WS-REASON-CODE = ZERO                                             
005520         PERFORM 2300-CHECK-TOTAL-QUANTITY THRU 2300-EXIT                 
005530     END-IF.                                                              
005540*    WS-REASON-CODE STILL ZERO MEANS ALL FOUR CHECKS PASSED -             
005550*    ENQUEUE FOR THE DRAIN PASS.  ANY OTHER VALUE MEANS SOME              
005560*    CHECK ABOVE FAILED - REJECT NOW RATHER THAN QUEUE IT.                
005570     IF WS-REASON-CODE = ZERO                                             
005580         PERFORM 2500-ENQUEUE-ONE-REQUEST THRU 2500-EXIT                  
005590     ELSE                                                                 
005600         PERFORM 2400-WRITE-REJECTION THRU 2400-EXIT                      
005610     END-IF.                                                              
005620     PERFORM 1410-READ-ISSUE-REQUEST-NEXT THRU 1410-EXIT.                 
005630 1420-EXIT.                                                               
005640     EXIT.                                                                
005650*================================================================         
005660*    1500-DRAIN-PENDING-QUEUE THRU 1500-EXIT                              
005670*    WORKS THE PENDING QUEUE STRICTLY FIFO - WS-QUEUE-HEAD                
005680*    ADVANCES ONE ENTRY AT A TIME AND NEVER MOVES BACKWARD.  THE          
005690*    QUEUE IS A FIXED TABLE BUILT DURING INTAKE, NOT A FILE, SO           
005700*    THIS STAYS A PERFORM ... VARYING RATHER THAN A READ LOOP.            
005710 1500-DRAIN-PENDING-QUEUE.                                                
005720*    WS-QUEUE-HEAD IS BOTH THE LOOP SUBSCRIPT AND THE RUN-WIDE            
005730*    "NEXT ENTRY TO DRAIN" POINTER - THE SAME FIELD NAME A                
005740*    READER WOULD SEE REFERENCED ELSEWHERE IF THIS PROGRAM EVER           
005750*    NEEDED TO REPORT HOW FAR THE DRAIN PASS HAD PROGRESSED.              
005760     PERFORM 1510-DRAIN-ONE-QUEUE-ENTRY THRU 1510-EXIT                    
005770         VARYING WS-QUEUE-HEAD FROM 1 BY 1                                
005780         UNTIL WS-QUEUE-HEAD > WS-QUEUE-COUNT.                            
005790 1500-EXIT.                                                               
005800     EXIT.                                                                
005810*================================================================         
005820*    1510-DRAIN-ONE-QUEUE-ENTRY THRU 1510-EXIT                            
005830*    RE-LOOKS-UP THE COUPON FOR THE QUEUE ENTRY AT WS-QUEUE-HEAD          
005840*    (THE MASTER TABLE CANNOT HAVE SHRUNK SINCE INTAKE, BUT THE           
005850*    LOOKUP IS REPEATED HERE RATHER THAN CARRIED FORWARD BECAUSE          
005860*    THE QUEUE ENTRY ITSELF ONLY CARRIES THE COUPON-ID, NOT THE           
005870*    TABLE INDEX) AND HANDS OFF TO THE ISSUE OR REJECT PATH.              
005880 1510-DRAIN-ONE-QUEUE-ENTRY.                                              
005890*    PQ-IDX POINTS AT THE QUEUE ENTRY; CT-IDX (SET BY 2000 BELOW)         
005900*    WILL POINT AT ITS COUPON-TABLE ROW - TWO DIFFERENT INDEXES           
005910*    INTO TWO DIFFERENT TABLES, NEVER CONFUSED FOR EACH OTHER.            
005920     SET PQ-IDX TO WS-QUEUE-HEAD.                                         
005930     MOVE PQ-COUPON-ID (PQ-IDX) TO WS-LOOKUP-COUPON-ID.                   
005940     MOVE PQ-USER-ID (PQ-IDX) TO WS-LOOKUP-USER-ID.                       
005950     MOVE ZERO TO WS-REASON-CODE.                                         
005960     PERFORM 2000-FIND-COUPON-ENTRY THRU 2000-EXIT.                       
005970*    A QUEUE ENTRY CAN STILL FAIL HERE EVEN THOUGH IT PASSED              
005980*    INTAKE - THE DEFENSIVE RECHECK IN 2600 CATCHES A COUPON THAT         
005990*    RAN OUT BETWEEN WHEN IT WAS QUEUED AND WHEN IT IS DRAINED.           
006000     IF WS-REASON-CODE = ZERO                                             
006010         PERFORM 2600-ISSUE-ACCEPTED-REQUEST THRU 2600-EXIT               
006020     ELSE                                                                 
006030         PERFORM 2400-WRITE-REJECTION THRU 2400-EXIT                      
006040     END-IF.                                                              
006050 1510-EXIT.                                                               
006060     EXIT.                                                                
006070*================================================================         
006080*    1600-REWRITE-COUPON-MASTER-FILE THRU 1600-EXIT                       
006090*    CLOSES AND RE-OPENS THE MASTER TO REWIND IT, THEN READS IT           
006100*    A SECOND TIME IN THE SAME ASCENDING ORDER IT WAS LOADED,             
006110*    REWRITING EACH RECORD FROM ITS MATCHING TABLE ENTRY.  THE            
006120*    TABLE IS WALKED BY CT-IDX, NOT BY ANOTHER END-OF-FILE TEST,          
006130*    SINCE THE MASTER'S RECORD COUNT AND THE TABLE'S ENTRY COUNT          
006140*    ARE GUARANTEED EQUAL - NOTHING ADDS OR REMOVES MASTER ROWS.          
006150 1600-REWRITE-COUPON-MASTER-FILE.                                         
006160*    CLOSE/RE-OPEN IS THE SHOP'S STANDARD WAY TO REWIND A                 
006170*    SEQUENTIAL FILE FOR A SECOND PASS - THERE IS NO OTHER                
006180*    VERB THAT REPOSITIONS A SEQUENTIAL FILE TO ITS START.                
006190     CLOSE COUPON-MASTER-FILE.                                            
006200     OPEN I-O COUPON-MASTER-FILE.                                         
006210     PERFORM 1610-REWRITE-ONE-COUPON-ENTRY THRU 1610-EXIT                 
006220         VARYING CT-IDX FROM 1 BY 1                                       
006230         UNTIL CT-IDX > WS-COUPON-TABLE-COUNT.                            
006240 1600-EXIT.                                                               
006250     EXIT.                                                                
006260*================================================================         
006270*    1610-REWRITE-ONE-COUPON-ENTRY THRU 1610-EXIT                         
006280*    THE DISPLAY UNDER AT END IS A CONSOLE WARNING ONLY - IT              
006290*    WOULD MEAN THE MASTER FILE SHRANK BETWEEN THE LOAD PASS AND          
006300*    THIS REWRITE PASS, WHICH SHOULD NEVER HAPPEN IN A SINGLE             
006310*    RUN, BUT THE SHOP'S CONVENTION IS TO SAY SO ON THE CONSOLE           
006320*    LOG RATHER THAN LET THE REWRITE FAIL SILENTLY.                       
006330 1610-REWRITE-ONE-COUPON-ENTRY.                                           
006340     READ COUPON-MASTER-FILE                                              
006350         AT END                                                           
006360             DISPLAY "COUPON-ISSUE-RUN - MASTER SHORT ON REWRITE"         
006370     END-READ.                                                            
006380*    THE KEY FIELDS (ID, TITLE, START/END DATE) ARE CARRIED BACK          
006390*    UNCHANGED - ONLY ISSUED-QUANTITY AND STATUS EVER MOVE DURING         
006400*    A RUN - BUT ALL SIX ARE MOVED HERE SO THE RECORD WRITTEN IS          
006410*    COMPLETE REGARDLESS OF WHICH FIELDS CHANGED THIS RUN.                
006420     MOVE CT-COUPON-ID (CT-IDX) TO CM-COUPON-ID.                          
006430     MOVE CT-COUPON-TITLE (CT-IDX) TO CM-COUPON-TITLE.                    
006440     MOVE CT-TOTAL-QUANTITY (CT-IDX) TO CM-TOTAL-QUANTITY.                
006450     MOVE CT-ISSUED-QUANTITY (CT-IDX) TO CM-ISSUED-QUANTITY.              
006460     MOVE CT-ISSUE-START-DATE (CT-IDX) TO CM-ISSUE-START-DATE.            
006470     MOVE CT-ISSUE-END-DATE (CT-IDX) TO CM-ISSUE-END-DATE.                
006480     MOVE CT-COUPON-STATUS (CT-IDX) TO CM-COUPON-STATUS.                  
006490     REWRITE COUPON-MASTER-RECORD.                                        
006500 1610-EXIT.                                                               
006510     EXIT.                                                                
006520*================================================================         
006530*    1700-PRINT-SUMMARY-REPORT THRU 1700-EXIT                             
006540*    DRIVES THE WHOLE REPORT - HEADINGS, ONE DETAIL LINE PER              
006550*    COUPON-TABLE ENTRY IN THE SAME ASCENDING COUPON-ID ORDER             
006560*    THE TABLE WAS BUILT IN, THE RUN-WIDE TOTALS, AND THE FINAL           
006570*    PAGE EJECT.  ALL FOUR PARAGRAPHS IT CALLS LIVE IN                    
006580*    PL-COUPON-REPORT.CBL'S 3000-SERIES.                                  
006590 1700-PRINT-SUMMARY-REPORT.                                               
006600*    FIRST PAGE'S HEADINGS PRINT HERE; EVERY LATER PAGE'S                 
006610*    HEADINGS PRINT FROM INSIDE 3100 WHEN WS-PAGE-FULL TRIPS.             
006620     PERFORM 3000-PRINT-HEADINGS THRU 3000-EXIT.                          
006630*    CT-IDX DRIVES BOTH THIS LOOP AND 1600 ABOVE - THE SAME               
006640*    ASCENDING COUPON-ID ORDER THE TABLE WAS BUILT IN AT 1200.            
006650     PERFORM 3100-PRINT-COUPON-DETAIL-LINE THRU 3100-EXIT                 
006660         VARYING CT-IDX FROM 1 BY 1                                       
006670         UNTIL CT-IDX > WS-COUPON-TABLE-COUNT.                            
006680     PERFORM 3200-PRINT-FINAL-TOTALS THRU 3200-EXIT.                      
006690*    FINAL PAGE EJECT SO THE OPERATOR'S NEXT REPORT STARTS CLEAN          
006700*    ON ITS OWN PAGE.                                                     
006710     PERFORM 3300-FINALIZE-PAGE THRU 3300-EXIT.                           
006720 1700-EXIT.                                                               
006730     EXIT.                                                                
006740*================================================================         
006750*    1800-CLOSE-ALL-FILES THRU 1800-EXIT                                  
006760*    CLOSES EVERY FILE OPENED IN 1000 ABOVE.  THE LAST STEP OF            
006770*    THE RUN BEFORE 0000-MAINLINE FALLS THROUGH TO PROGRAM EXIT.          
006780 1800-CLOSE-ALL-FILES.                                                    
006790*    COUPON-MASTER-FILE IS ALREADY ON ITS SECOND OPEN (SEE 1600           
006800*    ABOVE) - THIS CLOSE IS THE ONE THAT STICKS.                          
006810     CLOSE COUPON-MASTER-FILE.                                            
006820     CLOSE ISSUE-LEDGER-IN-FILE.                                          
006830     CLOSE ISSUE-LEDGER-OUT-FILE.                                         
006840     CLOSE ISSUE-REQUEST-FILE.                                            
006850     CLOSE REJECTION-FILE.                                                
006860     CLOSE PRINTER-FILE.                                                  
006870 1800-EXIT.                                                               
006880     EXIT.                                                                
006890*================================================================         
006900*    THE TWO COPY STATEMENTS BELOW BRING IN THE REST OF THIS              
006910*    PROGRAM'S PROCEDURE DIVISION - THE BUSINESS-RULE PARAGRAPHS          
006920*    THAT VALIDATE AND ISSUE A REQUEST, AND THE PARAGRAPHS THAT           
006930*    PRINT THE SUMMARY REPORT.  NEITHER COPYBOOK HAS A                    
006940*    PROCEDURE DIVISION HEADER OF ITS OWN - THIS PROGRAM'S SINGLE         
006950*    PROCEDURE DIVISION HEADER ABOVE COVERS ALL THREE SOURCE              
006960*    FILES ONCE THE COMPILER EXPANDS THE COPY STATEMENTS.                 
006970     COPY "PL-COUPON-RULES.CBL".                                          
006980     COPY "PL-COUPON-REPORT.CBL".                                         
