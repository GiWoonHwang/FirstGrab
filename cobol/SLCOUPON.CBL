000100*================================================================         
000110*  SLCOUPON.CBL                                                           
000120*  FILE-CONTROL entry for the COUPON-MASTER file.                         
000130*================================================================         
000140*  CHANGE LOG                                                             
000150*    03/14/89  RAK  ORIGINAL CODING.                                      
000160*================================================================         
000170     SELECT COUPON-MASTER-FILE                                            
000180            ASSIGN TO "COUPMSTR"                                          
000190            ORGANIZATION IS SEQUENTIAL                                    
000200            FILE STATUS IS WS-COUPON-STATUS-CD.                           
