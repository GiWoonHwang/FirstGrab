000100*================================================================         
000110*  FDISSREQ.CBL                                                           
000120*  File description for the ISSUE-REQUESTS file (input).  One             
000130*  record per customer coupon-issue request, in arrival order.            
000140*================================================================         
000150*  Record layout fixed at 30 bytes: 28 bytes of business fields           
000160*  plus 2 bytes of trailing FILLER.                                       
000170*================================================================         
000180*  CHANGE LOG                                                             
000190*    03/14/89  RAK  ORIGINAL CODING.                                      
000200*================================================================         
000210 FD  ISSUE-REQUEST-FILE                                                   
000220     LABEL RECORDS ARE STANDARD                                           
000230     RECORD CONTAINS 30 CHARACTERS.                                       
000240*                                                                         
000250 01  ISSUE-REQUEST-RECORD.                                                
000260     05  REQ-COUPON-ID               PIC 9(10).                           
000270     05  REQ-USER-ID                 PIC 9(10).                           
000280     05  REQ-DATE                    PIC 9(8).                            
000290     05  FILLER                      PIC X(2).                            
