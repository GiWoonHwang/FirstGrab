000100*================================================================         
000110*  FDLEDGIN.CBL                                                           
000120*  File description for the prior ISSUE-LEDGER file (input).              
000130*  Seeds the issued-user set and the before-run issued counts.            
000140*================================================================         
000150*  Record layout fixed at 40 bytes: 35 bytes of business fields           
000160*  plus 5 bytes of trailing FILLER.                                       
000170*================================================================         
000180*  CHANGE LOG                                                             
000190*    09/02/91  RAK  ORIGINAL CODING.                                      
000200*================================================================         
000210 FD  ISSUE-LEDGER-IN-FILE                                                 
000220     LABEL RECORDS ARE STANDARD                                           
000230     RECORD CONTAINS 40 CHARACTERS.                                       
000240*                                                                         
000250 01  ISSUE-LEDGER-IN-RECORD.                                              
000260     05  LI-COUPON-ID                PIC 9(10).                           
000270     05  LI-USER-ID                  PIC 9(10).                           
000280     05  LI-ISSUE-DATE               PIC 9(8).                            
000290     05  LI-ISSUE-SEQ                PIC 9(7).                            
000300     05  FILLER                      PIC X(5).                            
