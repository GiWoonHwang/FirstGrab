000100*================================================================         
000110*  SLISSREQ.CBL                                                           
000120*  FILE-CONTROL entry for the ISSUE-REQUESTS file (input).                
000130*================================================================         
000140*  CHANGE LOG                                                             
000150*    03/14/89  RAK  ORIGINAL CODING.                                      
000160*================================================================         
000170     SELECT ISSUE-REQUEST-FILE                                            
000180            ASSIGN TO "ISSREQST"                                          
000190            ORGANIZATION IS SEQUENTIAL                                    
000200            FILE STATUS IS WS-ISSREQ-STATUS-CD.                           
