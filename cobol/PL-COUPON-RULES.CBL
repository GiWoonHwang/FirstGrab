000100*================================================================         
000110*  PL-COUPON-RULES.CBL                                                    
000120*  Business-rule paragraph library for the coupon issue batch             
000130*  run.  COPYd into the PROCEDURE DIVISION of COUPON-ISSUE-RUN            
000140*  so the intake pass and the drain pass share one copy of the            
000150*  eligibility checks, the rejection writer and the issue writer.         
000160*================================================================         
000170*  This library's paragraph numbers pick up at 2000, right after          
000180*  COUPON-ISSUE-RUN's own 0000/1000-series mainline and file              
000190*  paragraphs, and run through 2799.  PL-COUPON-REPORT.CBL picks          
000200*  up after this one at 3000.  All three files COPY into one              
000210*  PROCEDURE DIVISION, so the numbering has to stay disjoint or           
000220*  a PERFORM ... THRU in one copybook could wander into another.          
000230*================================================================         
000240*  CHANGE LOG                                                             
000250*    03/14/89  RAK  ORIGINAL CODING - FIND AND ISSUABLE CHECKS.           
000260*    09/02/91  RAK  ADDED DUPLICATE AND QUANTITY CHECKS, REJECT           
000270*                   WRITER, FOR THE NEW ISSUE-LEDGER REDESIGN.            
000280*    11/30/94  LJF  ADDED ISSUE-ACCEPTED-REQUEST AND THE                  
000290*                   EXHAUSTED-COUPON CHECK FOR THE DRAIN LOOP.            
000300*    02/19/99  LJF  Y2K - DATE COMPARES CONFIRMED CCYYMMDD SAFE.          
000310*    06/07/02  MTC  REQ 4471 - DEFENSIVE RECHECK AGAINST                  
000320*                   WS-DRAINED-TABLE BEFORE THE LEDGER WRITE.             
000330*    06/07/02  MTC  REQ 4471 - TOTAL-QUANTITY OF ZERO ON THE              
000340*                   MASTER NOW TREATED AS "NO LIMIT" IN BOTH THE          
000350*                   INTAKE CHECK AND THE DRAIN-TIME EXHAUSTED             
000360*                   CHECK - MARKETING RUNS SOME PROMOTIONS WITH           
000370*                   NO CAP AND THE OLD CODE WAS CLOSING THEM OUT          
000380*                   THE FIRST TIME ISSUED-QUANTITY HIT ZERO.              
000390*    08/10/02  MTC  REQ 4509 - RENUMBERED EVERY PARAGRAPH IN THIS         
000400*                   COPYBOOK INTO THE SHOP'S 0000-SERIES SCHEME,          
000410*                   2000 THROUGH 2799, AND ADDED -EXIT PARAGRAPHS         
000420*                   SO EACH ONE CAN BE PERFORMED AS A THRU RANGE          
000430*                   INSTEAD OF A BARE PERFORM BY NAME.                    
000440*================================================================         
000450*    2000-FIND-COUPON-ENTRY THRU 2000-EXIT                                
000460*    LOOKS UP PQ-COUPON-ID (OR REQ-COUPON-ID, MOVED THERE BY THE          
000470*    CALLER) IN THE COUPON TABLE.  THE MASTER FILE ARRIVES IN             
000480*    ASCENDING COUPON-ID ORDER SO THE TABLE IS LOADED IN THAT             
000490*    SAME ORDER - SEARCH ALL IS SAFE WITHOUT A SEPARATE SORT.             
000500*    CALLED FROM BOTH THE INTAKE PASS (1420-VALIDATE-ONE-REQUEST)         
000510*    AND THE DRAIN PASS (1510-DRAIN-ONE-QUEUE-ENTRY), WHICH IS            
000520*    WHY IT TAKES ITS INPUT FROM THE GENERIC WS-LOOKUP-COUPON-ID          
000530*    FIELD RATHER THAN FROM EITHER FILE'S RECORD AREA DIRECTLY.           
000540 2000-FIND-COUPON-ENTRY.                                                  
000550*    CALLER IS RESPONSIBLE FOR CLEARING WS-REASON-CODE BEFORE             
000560*    CALLING - THIS PARAGRAPH ONLY EVER SETS IT, NEVER CLEARS IT.         
000570     MOVE "N" TO WS-FOUND-SWITCH.                                         
000580     MOVE ZERO TO WS-FOUND-IDX.                                           
000590     SEARCH ALL WS-COUPON-ENTRY                                           
000600         AT END                                                           
000610             NEXT SENTENCE                                                
000620         WHEN CT-COUPON-ID (CT-IDX) = WS-LOOKUP-COUPON-ID                 
000630             MOVE "Y" TO WS-FOUND-SWITCH                                  
000640             SET WS-FOUND-IDX TO CT-IDX                                   
000650     END-SEARCH.                                                          
000660*    REASON 4 - NO COUPON ON THE MASTER CARRIES THIS ID AT ALL.           
000670*    2400-WRITE-REJECTION BELOW PRINTS THIS AS "COUPON ID NOT ON          
000680*    MASTER FILE" - KEEP BOTH WORDINGS IN STEP IF EITHER CHANGES.         
000690     IF NOT WS-COUPON-FOUND                                               
000700         MOVE 4 TO WS-REASON-CODE                                         
000710     END-IF.                                                              
000720 2000-EXIT.                                                               
000730     EXIT.                                                                
000740*================================================================         
000750*    2100-CHECK-COUPON-ISSUABLE THRU 2100-EXIT                            
000760*    REASON 5 - COUPON STATUS NOT ACTIVE, OR THE REQUEST DATE             
000770*    FALLS OUTSIDE THE COUPON'S ISSUE WINDOW.  ONLY CALLED WHEN           
000780*    2000-FIND-COUPON-ENTRY ABOVE ALREADY FOUND THE ROW, SO               
000790*    WS-FOUND-IDX IS TRUSTED HERE WITHOUT A FOUND-SWITCH TEST.            
000800 2100-CHECK-COUPON-ISSUABLE.                                              
000810*    SET-FROM-FOUND-IDX IS REPEATED AT THE TOP OF EVERY RULE              
000820*    PARAGRAPH BELOW RATHER THAN LEFT STANDING FROM 2000'S OWN            
000830*    SEARCH, SINCE CT-IDX IS ALSO USED AS A LOOP SUBSCRIPT                
000840*    ELSEWHERE IN THIS COPYBOOK AND CANNOT BE TRUSTED TO STILL            
000850*    POINT AT THE RIGHT ROW BY THE TIME CONTROL REACHES HERE.             
000860     SET CT-IDX TO WS-FOUND-IDX.                                          
000870     IF NOT CT-STATUS-ACTIVE (CT-IDX)                                     
000880         MOVE 5 TO WS-REASON-CODE                                         
000890     ELSE                                                                 
000900*        REQ 4471 - WINDOW CHECK IS INCLUSIVE ON BOTH ENDS - A            
000910*        REQUEST DATED EXACTLY ON THE START OR END DATE IS GOOD.          
000920         IF WS-LOOKUP-REQ-DATE < CT-ISSUE-START-DATE (CT-IDX)             
000930             OR WS-LOOKUP-REQ-DATE > CT-ISSUE-END-DATE (CT-IDX)           
000940             MOVE 5 TO WS-REASON-CODE                                     
000950         END-IF                                                           
000960     END-IF.                                                              
000970 2100-EXIT.                                                               
000980     EXIT.                                                                
000990*================================================================         
001000*    2200-CHECK-DUPLICATE-ISSUANCE THRU 2200-EXIT                         
001010*    REASON 2 - THIS USER ALREADY HOLDS THE COUPON, EITHER FROM           
001020*    A PRIOR RUN'S LEDGER OR FROM A REQUEST ALREADY ENQUEUED              
001030*    EARLIER IN THIS SAME RUN.  WS-ISSUED-USER-TABLE CARRIES              
001040*    BOTH, SINCE 2500-ENQUEUE-ONE-REQUEST ADDS TO IT AT INTAKE            
001050*    TIME - THAT IS WHAT LETS A SECOND REQUEST FOR THE SAME               
001060*    (COUPON, USER) PAIR LATER IN THE SAME FILE GET CAUGHT HERE           
001070*    WITHOUT WAITING FOR THE DRAIN PASS.                                  
001080 2200-CHECK-DUPLICATE-ISSUANCE.                                           
001090     SET IU-IDX TO 1.                                                     
001100     PERFORM 2210-TEST-ONE-ISSUED-USER-ENTRY THRU 2210-EXIT               
001110         VARYING IU-IDX FROM 1 BY 1                                       
001120         UNTIL IU-IDX > WS-ISSUED-USER-COUNT                              
001130            OR WS-REASON-CODE = 2.                                        
001140 2200-EXIT.                                                               
001150     EXIT.                                                                
001160*================================================================         
001170*    2210-TEST-ONE-ISSUED-USER-ENTRY THRU 2210-EXIT                       
001180*    ONE COMPARE AGAINST ONE ROW OF THE ISSUED-USER SET.  KEPT            
001190*    AS ITS OWN PARAGRAPH, RATHER THAN INLINE IN 2200 ABOVE, SO           
001200*    IT CAN BE THE TARGET OF A PERFORM ... VARYING.                       
001210*    SETS WS-REASON-CODE DIRECTLY, UNLIKE 2610 BELOW, SINCE THE           
001220*    CALLER (2200 ABOVE) NEVER NEEDS A SEPARATE PASS/FAIL SWITCH.         
001230 2210-TEST-ONE-ISSUED-USER-ENTRY.                                         
001240     IF IU-COUPON-ID (IU-IDX) = WS-LOOKUP-COUPON-ID                       
001250         AND IU-USER-ID (IU-IDX) = WS-LOOKUP-USER-ID                      
001260         MOVE 2 TO WS-REASON-CODE                                         
001270     END-IF.                                                              
001280 2210-EXIT.                                                               
001290     EXIT.                                                                
001300*================================================================         
001310*    2300-CHECK-TOTAL-QUANTITY THRU 2300-EXIT                             
001320*    REASON 3 - THE COUPON'S RESERVED QUANTITY (ISSUED-BEFORE-            
001330*    RUN PLUS EVERYTHING ENQUEUED SO FAR THIS RUN) HAS ALREADY            
001340*    REACHED THE TOTAL-QUANTITY LIMIT.  CT-RESERVED-QUANTITY IS           
001350*    THE STAND-IN FOR THE COUNTER THE ON-LINE SYSTEM KEEPS; THE           
001360*    BATCH BUMPS IT THE MOMENT A REQUEST IS ENQUEUED SO A LATER           
001370*    REQUEST IN THE SAME RUN SEES THE RESERVATION EVEN THOUGH             
001380*    CT-ISSUED-QUANTITY (THE COUNT WRITTEN BACK TO THE MASTER)            
001390*    IS NOT TOUCHED UNTIL THE DRAIN PASS ACTUALLY ISSUES IT.              
001400 2300-CHECK-TOTAL-QUANTITY.                                               
001410*    LAST OF THE FOUR INTAKE CHECKS - REACHED ONLY IF EXISTENCE,          
001420*    ISSUABLE-WINDOW, AND DUPLICATE HAVE ALL ALREADY PASSED.              
001430*    A ZERO TOTAL-QUANTITY ON THE MASTER MEANS THE COUPON IS              
001440*    UNLIMITED AND THIS CHECK NEVER REJECTS IT - SEE THE 06/07/02         
001450*    CHANGE-LOG ENTRY ABOVE.                                              
001460     SET CT-IDX TO WS-FOUND-IDX.                                          
001470     IF CT-TOTAL-QUANTITY (CT-IDX) > ZERO                                 
001480         IF CT-RESERVED-QUANTITY (CT-IDX) >=                              
001490                 CT-TOTAL-QUANTITY (CT-IDX)                               
001500             MOVE 3 TO WS-REASON-CODE                                     
001510         END-IF                                                           
001520     END-IF.                                                              
001530 2300-EXIT.                                                               
001540     EXIT.                                                                
001550*================================================================         
001560*    2400-WRITE-REJECTION THRU 2400-EXIT                                  
001570*    WS-REASON-CODE IS SET BY WHICHEVER CHECK FAILED, EITHER IN           
001580*    1420-VALIDATE-ONE-REQUEST (INTAKE) OR HERE IN THE DRAIN              
001590*    PASS'S 2600-ISSUE-ACCEPTED-REQUEST DEFENSIVE RECHECK.  BUMPS         
001600*    THE PER-REASON COUNTER FOR THE SUMMARY REPORT AND, IF THE            
001610*    COUPON WAS FOUND, THE PER-COUPON REJECTED-THIS-RUN COUNTER.          
001620 2400-WRITE-REJECTION.                                                    
001630*    KEY FIELDS MOVE FIRST SO THE REJECTION RECORD IS FULLY KEYED         
001640*    EVEN IF THE EVALUATE BELOW EVER FALLS THROUGH TO WHEN OTHER.         
001650     MOVE WS-LOOKUP-COUPON-ID TO REJ-COUPON-ID.                           
001660     MOVE WS-LOOKUP-USER-ID TO REJ-USER-ID.                               
001670     MOVE WS-REASON-CODE TO REJ-REASON-CODE.                              
001680*    REASON TEXT AND COUNTER BUMP GO TOGETHER SO THE REJECTION            
001690*    FILE AND THE REPORT'S REJECT-BY-REASON LINE NEVER DISAGREE.          
001700     EVALUATE WS-REASON-CODE                                              
001710         WHEN 2                                                           
001720             MOVE "DUPLICATE ISSUANCE FOR THIS USER"                      
001730                 TO REJ-REASON-TEXT                                       
001740             ADD 1 TO WS-REJECT-CODE-2-COUNT                              
001750         WHEN 3                                                           
001760             MOVE "TOTAL QUANTITY FOR COUPON EXCEEDED"                    
001770                 TO REJ-REASON-TEXT                                       
001780             ADD 1 TO WS-REJECT-CODE-3-COUNT                              
001790         WHEN 4                                                           
001800             MOVE "COUPON ID NOT ON MASTER FILE"                          
001810                 TO REJ-REASON-TEXT                                       
001820             ADD 1 TO WS-REJECT-CODE-4-COUNT                              
001830         WHEN 5                                                           
001840             MOVE "COUPON NOT ACTIVE OR OUTSIDE ISSUE WINDOW"             
001850                 TO REJ-REASON-TEXT                                       
001860             ADD 1 TO WS-REJECT-CODE-5-COUNT                              
001870         WHEN OTHER                                                       
001880             MOVE "REASON CODE NOT RECOGNIZED"                            
001890                 TO REJ-REASON-TEXT                                       
001900     END-EVALUATE.                                                        
001910     WRITE REJECTION-RECORD.                                              
001920     ADD 1 TO WS-TOTAL-REJECTED.                                          
001930*    THE COUPON-NOT-FOUND CASE (REASON 4) HAS NO CT-IDX TO                
001940*    CHARGE, SO THE PER-COUPON COUNTER IS ONLY BUMPED WHEN THE            
001950*    LOOKUP SUCCEEDED.                                                    
001960     IF WS-COUPON-FOUND                                                   
001970         SET CT-IDX TO WS-FOUND-IDX                                       
001980         ADD 1 TO CT-REJECTED-THIS-RUN (CT-IDX)                           
001990     END-IF.                                                              
002000 2400-EXIT.                                                               
002010     EXIT.                                                                
002020*================================================================         
002030*    2500-ENQUEUE-ONE-REQUEST THRU 2500-EXIT                              
002040*    CALLED ONLY AFTER ALL FOUR INTAKE CHECKS HAVE PASSED.                
002050*    PLACES THE REQUEST ON THE PENDING QUEUE FOR THE DRAIN LOOP,          
002060*    RESERVES ITS SPOT AGAINST THE COUPON'S QUANTITY, AND ADDS            
002070*    THE USER TO THE ISSUED-USER SET SO A LATER DUPLICATE IN THE          
002080*    SAME RUN IS CAUGHT BY 2200-CHECK-DUPLICATE-ISSUANCE ABOVE.           
002090 2500-ENQUEUE-ONE-REQUEST.                                                
002100*    QUEUE SLOT, RESERVATION BUMP, AND ISSUED-USER-SET ENTRY ALL          
002110*    HAPPEN TOGETHER - SEE THE BANNER ABOVE FOR WHY ALL THREE             
002120*    MATTER AT INTAKE TIME, BEFORE THE COUPON IS ACTUALLY ISSUED.         
002130     SET CT-IDX TO WS-FOUND-IDX.                                          
002140     ADD 1 TO WS-QUEUE-COUNT.                                             
002150     SET PQ-IDX TO WS-QUEUE-COUNT.                                        
002160     MOVE WS-LOOKUP-COUPON-ID TO PQ-COUPON-ID (PQ-IDX).                   
002170     MOVE WS-LOOKUP-USER-ID TO PQ-USER-ID (PQ-IDX).                       
002180     MOVE WS-LOOKUP-REQ-DATE TO PQ-REQ-DATE (PQ-IDX).                     
002190     ADD 1 TO CT-RESERVED-QUANTITY (CT-IDX).                              
002200     ADD 1 TO WS-ISSUED-USER-COUNT.                                       
002210     SET IU-IDX TO WS-ISSUED-USER-COUNT.                                  
002220     MOVE WS-LOOKUP-COUPON-ID TO IU-COUPON-ID (IU-IDX).                   
002230     MOVE WS-LOOKUP-USER-ID TO IU-USER-ID (IU-IDX).                       
002240 2500-EXIT.                                                               
002250     EXIT.                                                                
002260*================================================================         
002270*    2600-ISSUE-ACCEPTED-REQUEST THRU 2600-EXIT                           
002280*    CORE OF THE DRAIN LOOP.  TAKES THE HEAD OF THE PENDING               
002290*    QUEUE, RE-CHECKS IT AGAINST WS-DRAINED-TABLE (THIS RUN'S             
002300*    WRITTEN-SO-FAR SET, NOT THE FULL ISSUED-USER SET, SINCE THE          
002310*    REQUEST'S OWN RESERVATION IS ALREADY IN THAT SET) AND WRITES         
002320*    THE NEW LEDGER RECORD WHEN IT STILL HOLDS UP.  THE DEFENSIVE         
002330*    RECHECK WAS ADDED UNDER REQ 4471 AFTER A PRODUCTION RUN              
002340*    SHOWED TWO REQUESTS FOR THE SAME COUPON/USER PAIR BOTH               
002350*    REACHING THE QUEUE ON THE SAME DAY'S INPUT.                          
002360 2600-ISSUE-ACCEPTED-REQUEST.                                             
002370     SET CT-IDX TO WS-FOUND-IDX.                                          
002380     MOVE "N" TO WS-DRAIN-DUP-SWITCH.                                     
002390     PERFORM 2610-TEST-ONE-DRAINED-ENTRY THRU 2610-EXIT                   
002400         VARYING DR-IDX FROM 1 BY 1                                       
002410         UNTIL DR-IDX > WS-DRAINED-COUNT                                  
002420            OR WS-DRAIN-DUP-SWITCH = "Y".                                 
002430     IF WS-DRAIN-DUP-SWITCH = "Y"                                         
002440         MOVE 2 TO WS-REASON-CODE                                         
002450         PERFORM 2400-WRITE-REJECTION THRU 2400-EXIT                      
002460     ELSE                                                                 
002470*        ACCEPTED - WRITE THE LEDGER RECORD, BUMP THE MASTER'S            
002480*        ISSUED-QUANTITY, AND RECORD THE DRAIN-TIME "WRITTEN"             
002490*        SET ENTRY SO A LATER QUEUE ENTRY FOR THE SAME PAIR IS            
002500*        CAUGHT BY THE RECHECK ABOVE INSTEAD OF DOUBLE-ISSUING.           
002510         ADD 1 TO WS-ISSUE-SEQ                                            
002520         MOVE WS-LOOKUP-COUPON-ID TO LO-COUPON-ID                         
002530         MOVE WS-LOOKUP-USER-ID TO LO-USER-ID                             
002540         MOVE WS-RUN-DATE TO LO-ISSUE-DATE                                
002550         MOVE WS-ISSUE-SEQ TO LO-ISSUE-SEQ                                
002560         WRITE ISSUE-LEDGER-OUT-RECORD                                    
002570         ADD 1 TO WS-DRAINED-COUNT                                        
002580         SET DR-IDX TO WS-DRAINED-COUNT                                   
002590         MOVE WS-LOOKUP-COUPON-ID TO DR-COUPON-ID (DR-IDX)                
002600         MOVE WS-LOOKUP-USER-ID TO DR-USER-ID (DR-IDX)                    
002610         ADD 1 TO CT-ISSUED-QUANTITY (CT-IDX)                             
002620         ADD 1 TO CT-ISSUED-THIS-RUN (CT-IDX)                             
002630         ADD 1 TO WS-TOTAL-ISSUED                                         
002640         PERFORM 2700-MARK-COUPON-EXHAUSTED-CHECK THRU 2700-EXIT          
002650     END-IF.                                                              
002660 2600-EXIT.                                                               
002670     EXIT.                                                                
002680*================================================================         
002690*    2610-TEST-ONE-DRAINED-ENTRY THRU 2610-EXIT                           
002700*    ONE COMPARE AGAINST ONE ROW OF THIS RUN'S DRAINED-SO-FAR             
002710*    SET, THE SAME PATTERN AS 2210 ABOVE BUT AGAINST                      
002720*    WS-DRAINED-TABLE INSTEAD OF WS-ISSUED-USER-TABLE.                    
002730 2610-TEST-ONE-DRAINED-ENTRY.                                             
002740*    SETS THE SWITCH ONLY - NEVER WS-REASON-CODE DIRECTLY, SINCE          
002750*    2600 ABOVE DECIDES THE REASON CODE FROM THE SWITCH RESULT.           
002760     IF DR-COUPON-ID (DR-IDX) = WS-LOOKUP-COUPON-ID                       
002770         AND DR-USER-ID (DR-IDX) = WS-LOOKUP-USER-ID                      
002780         MOVE "Y" TO WS-DRAIN-DUP-SWITCH                                  
002790     END-IF.                                                              
002800 2610-EXIT.                                                               
002810     EXIT.                                                                
002820*================================================================         
002830*    2700-MARK-COUPON-EXHAUSTED-CHECK THRU 2700-EXIT                      
002840*    ONCE ISSUED-QUANTITY REACHES TOTAL-QUANTITY THE COUPON IS            
002850*    CLOSED OUT FOR ANY REQUEST STILL LEFT ON THE QUEUE - THIS            
002860*    IS THE BATCH'S STAND-IN FOR THE ON-LINE SYSTEM'S "ISSUE              
002870*    COMPLETE" EVENT THAT REFRESHES THE COUPON'S CACHED RECORD.           
002880*    AN UNLIMITED (ZERO TOTAL-QUANTITY) COUPON NEVER EXHAUSTS.            
002890 2700-MARK-COUPON-EXHAUSTED-CHECK.                                        
002900     IF CT-TOTAL-QUANTITY (CT-IDX) > ZERO                                 
002910         IF CT-ISSUED-QUANTITY (CT-IDX) >=                                
002920                 CT-TOTAL-QUANTITY (CT-IDX)                               
002930             SET CT-STATUS-EXHAUSTED (CT-IDX) TO TRUE                     
002940         END-IF                                                           
002950     END-IF.                                                              
002960 2700-EXIT.                                                               
002970     EXIT.                                                                
