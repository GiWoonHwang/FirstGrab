000100*================================================================         
000110*  PL-COUPON-REPORT.CBL                                                   
000120*  Summary-report paragraph library for the coupon issue batch            
000130*  run.  COPYd into the PROCEDURE DIVISION of COUPON-ISSUE-RUN.           
000140*  One detail line per coupon on the master, in COUPON-ID order,          
000150*  followed by a final totals line for the whole run.                     
000160*================================================================         
000170*  This library's paragraph numbers pick up where COUPON-ISSUE-           
000180*  RUN's own mainline and file paragraphs (0000/1000-series) and          
000190*  PL-COUPON-RULES.CBL's business-rule paragraphs (2000-series)           
000200*  leave off, so every PERFORM ... THRU ... range in the                  
000210*  finished load module numbers consecutively no matter which             
000220*  copybook the target paragraph actually lives in.                       
000230*================================================================         
000240*  CHANGE LOG                                                             
000250*    09/02/91  RAK  ORIGINAL CODING - HEADINGS, DETAIL LINE,              
000260*                   PAGE-FULL BREAK, CLOSING PAGE.                        
000270*    11/30/94  LJF  ADDED PRINT-FINAL-TOTALS FOR THE RUN-WIDE             
000280*                   ISSUED/REJECTED/REJECT-REASON COUNTS.                 
000290*    08/10/02  MTC  REQ 4502 - HEADING NOW CARRIES THE RUN DATE           
000300*                   (CCYY-MM-DD) NEXT TO THE PAGE NUMBER - AUDIT          
000310*                   ASKED WHICH RUN A REPORT CAME FROM.                   
000320*    08/10/02  MTC  REQ 4509 - RENUMBERED EVERY PARAGRAPH IN THIS         
000330*                   COPYBOOK INTO THE SHOP'S 0000-SERIES SCHEME           
000340*                   AND ADDED -EXIT PARAGRAPHS SO EACH ONE CAN BE         
000350*                   PERFORMED AS A THRU RANGE LIKE THE REST OF            
000360*                   THE LOAD MODULE.                                      
000370*================================================================         
000380*    3000-PRINT-HEADINGS THRU 3000-EXIT                                   
000390*    PRINTS THE TITLE LINE (REPORT NAME, RUN DATE, PAGE NUMBER)           
000400*    AND THE TWO COLUMN-HEADING LINES AT THE TOP OF EACH PAGE.            
000410*    CALLED ONCE AT REPORT START AND AGAIN EVERY TIME                     
000420*    3100-PRINT-COUPON-DETAIL-LINE BELOW TRIPS THE PAGE-FULL              
000430*    SWITCH.                                                              
000440 3000-PRINT-HEADINGS.                                                     
000450*    BUMP THE PAGE COUNTER FIRST SO PAGE ONE PRINTS AS "1", NOT           
000460*    "0", AND MOVE IT INTO THE EDITED TITLE-LINE FIELD.                   
000470     ADD 1 TO WS-PAGE-NUMBER.                                             
000480     MOVE WS-PAGE-NUMBER TO WS-RPT-PAGE-NO.                               
000490*    CARRY THIS RUN'S PROCESSING DATE (SET IN 1100-INITIALIZE-            
000500*    RUN-TOTALS, BROKEN OUT BY WSCOUPON.CBL'S WS-RUN-DATE-BROKEN)         
000510*    INTO THE TITLE LINE SO A REPORT PULLED OFF THE PRINT QUEUE           
000520*    DAYS LATER STILL SHOWS WHICH RUN PRODUCED IT.                        
000530     MOVE WS-RUN-CCYY TO WS-RPT-RUN-CCYY.                                 
000540     MOVE WS-RUN-MM TO WS-RPT-RUN-MM.                                     
000550     MOVE WS-RUN-DD TO WS-RPT-RUN-DD.                                     
000560     MOVE WS-TITLE-LINE TO PRINTER-RECORD.                                
000570     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.                          
000580     MOVE WS-HEADING-LINE-1 TO PRINTER-RECORD.                            
000590     WRITE PRINTER-RECORD AFTER ADVANCING 2.                              
000600     MOVE WS-HEADING-LINE-2 TO PRINTER-RECORD.                            
000610     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
000620     MOVE 6 TO WS-PRINTED-LINES.                                          
000630 3000-EXIT.                                                               
000640     EXIT.                                                                
000650*================================================================         
000660*    3100-PRINT-COUPON-DETAIL-LINE THRU 3100-EXIT                         
000670*    ONE LINE PER COUPON-ID ON THE MASTER, PRINTED AS THE RUN             
000680*    REWRITES THE MASTER FILE SO ISSUED-QUANTITY AND STATUS ARE           
000690*    ALREADY CURRENT FOR THE LINE.  DRIVEN BY 1700-PRINT-SUMMARY-         
000700*    REPORT'S PERFORM ... VARYING OVER CT-IDX, ONE CALL PER               
000710*    COUPON-TABLE ENTRY.                                                  
000720 3100-PRINT-COUPON-DETAIL-LINE.                                           
000730*    A NEW PAGE IS THROWN BEFORE THE LINE THAT WOULD OTHERWISE            
000740*    RUN PAST THE 44-LINE BODY, NOT AFTER, SO THE PAGE NEVER              
000750*    SHOWS A PARTIAL-LOOKING GAP AT THE BOTTOM.                           
000760     IF WS-PAGE-FULL                                                      
000770         PERFORM 3300-FINALIZE-PAGE THRU 3300-EXIT                        
000780         PERFORM 3000-PRINT-HEADINGS THRU 3000-EXIT                       
000790     END-IF.                                                              
000800     MOVE CT-COUPON-ID (CT-IDX) TO WD-COUPON-ID.                          
000810     MOVE CT-COUPON-TITLE (CT-IDX) TO WD-COUPON-TITLE.                    
000820     MOVE CT-TOTAL-QUANTITY (CT-IDX) TO WD-TOTAL-QUANTITY.                
000830     MOVE CT-ISSUED-BEFORE-RUN (CT-IDX) TO WD-ISSUED-BEFORE-RUN.          
000840     MOVE CT-ISSUED-THIS-RUN (CT-IDX) TO WD-ISSUED-THIS-RUN.              
000850     MOVE CT-REJECTED-THIS-RUN (CT-IDX) TO WD-REJECTED-THIS-RUN.          
000860     MOVE CT-COUPON-STATUS (CT-IDX) TO WD-COUPON-STATUS.                  
000870     MOVE WS-REPORT-DETAIL-LINE TO PRINTER-RECORD.                        
000880     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
000890     ADD 1 TO WS-PRINTED-LINES.                                           
000900 3100-EXIT.                                                               
000910     EXIT.                                                                
000920*================================================================         
000930*    3200-PRINT-FINAL-TOTALS THRU 3200-EXIT                               
000940*    CLOSING SECTION OF THE REPORT - RUN-WIDE COUNTS, PRINTED             
000950*    ONCE AFTER THE LAST COUPON DETAIL LINE.  BROKEN OUT BY               
000960*    REJECT REASON CODE SO THE OPERATOR CAN SEE AT A GLANCE               
000970*    WHETHER A BAD RUN WAS MOSTLY DUPLICATES, EXHAUSTED COUPONS,          
000980*    OR BAD INPUT, WITHOUT OPENING THE REJECTION FILE.                    
000990 3200-PRINT-FINAL-TOTALS.                                                 
001000     IF WS-PRINTED-LINES > 44                                             
001010         PERFORM 3300-FINALIZE-PAGE THRU 3300-EXIT                        
001020         PERFORM 3000-PRINT-HEADINGS THRU 3000-EXIT                       
001030     END-IF.                                                              
001040     MOVE SPACES TO PRINTER-RECORD.                                       
001050     WRITE PRINTER-RECORD AFTER ADVANCING 2.                              
001060*    FIRST TOTALS LINE - OVERALL VOLUME FOR THE RUN.                      
001070     MOVE WS-RECORDS-READ TO WT-RECORDS-READ.                             
001080     MOVE WS-TOTAL-ISSUED TO WT-TOTAL-ISSUED.                             
001090     MOVE WS-TOTAL-REJECTED TO WT-TOTAL-REJECTED.                         
001100     MOVE WS-REPORT-TOTALS-LINE-1 TO PRINTER-RECORD.                      
001110     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
001120*    SECOND TOTALS LINE - REJECTS BY REASON CODE, ADDED UNDER             
001130*    REQ 4471.                                                            
001140     MOVE WS-REJECT-CODE-2-COUNT TO WT-REJECT-CODE-2-COUNT.               
001150     MOVE WS-REJECT-CODE-3-COUNT TO WT-REJECT-CODE-3-COUNT.               
001160     MOVE WS-REJECT-CODE-4-COUNT TO WT-REJECT-CODE-4-COUNT.               
001170     MOVE WS-REJECT-CODE-5-COUNT TO WT-REJECT-CODE-5-COUNT.               
001180     MOVE WS-REPORT-TOTALS-LINE-2 TO PRINTER-RECORD.                      
001190     WRITE PRINTER-RECORD AFTER ADVANCING 1.                              
001200     ADD 2 TO WS-PRINTED-LINES.                                           
001210 3200-EXIT.                                                               
001220     EXIT.                                                                
001230*================================================================         
001240*    3300-FINALIZE-PAGE THRU 3300-EXIT                                    
001250*    THROWS A BLANK PAGE BREAK.  CALLED BOTH FROM THE MID-REPORT          
001260*    PAGE-FULL BREAK ABOVE AND ONCE MORE AT THE VERY END OF               
001270*    1700-PRINT-SUMMARY-REPORT SO THE LAST PAGE EJECTS CLEANLY.           
001280 3300-FINALIZE-PAGE.                                                      
001290     MOVE SPACES TO PRINTER-RECORD.                                       
001300     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE.                          
001310 3300-EXIT.                                                               
001320     EXIT.                                                                
