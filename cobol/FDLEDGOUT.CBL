000100*================================================================         
000110*  FDLEDGOUT.CBL                                                          
000120*  File description for the new ISSUE-LEDGER file (output).               
000130*  One record per coupon successfully issued this run, written            
000140*  by the drain loop in the order issued.                                 
000150*================================================================         
000160*  Record layout fixed at 40 bytes: 35 bytes of business fields           
000170*  plus 5 bytes of trailing FILLER - same shape as FDLEDGIN.CBL           
000180*  so next run's prior ledger reads with the identical copybook.          
000190*================================================================         
000200*  CHANGE LOG                                                             
000210*    09/02/91  RAK  ORIGINAL CODING.                                      
000220*================================================================         
000230 FD  ISSUE-LEDGER-OUT-FILE                                                
000240     LABEL RECORDS ARE STANDARD                                           
000250     RECORD CONTAINS 40 CHARACTERS.                                       
000260*                                                                         
000270 01  ISSUE-LEDGER-OUT-RECORD.                                             
000280     05  LO-COUPON-ID                PIC 9(10).                           
000290     05  LO-USER-ID                  PIC 9(10).                           
000300     05  LO-ISSUE-DATE               PIC 9(8).                            
000310     05  LO-ISSUE-SEQ                PIC 9(7).                            
000320     05  FILLER                      PIC X(5).                            
