000100*================================================================         
000110*  SLLEDGOUT.CBL                                                          
000120*  FILE-CONTROL entry for the new ISSUE-LEDGER file (output).             
000130*================================================================         
000140*  CHANGE LOG                                                             
000150*    09/02/91  RAK  ORIGINAL CODING.                                      
000160*================================================================         
000170     SELECT ISSUE-LEDGER-OUT-FILE                                         
000180            ASSIGN TO "ISSLEDOT"                                          
000190            ORGANIZATION IS SEQUENTIAL                                    
000200            FILE STATUS IS WS-LEDGOUT-STATUS-CD.                          
