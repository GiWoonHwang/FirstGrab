000100*================================================================         
000110*  WSCOUPON.CBL                                                           
000120*  WORKING-STORAGE tables shared by the coupon issue batch run.           
000130*================================================================         
000140*  Holds the coupon table built from COUPON-MASTER, the flat              
000150*  issued-user set seeded from the prior ledger and grown during          
000160*  intake, the FIFO pending-issue queue built during intake and           
000170*  drained by the issue loop, and the drain-time "written so              
000180*  far" set used for the defensive duplicate recheck.                     
000190*================================================================         
000200*  CHANGE LOG                                                             
000210*    03/14/89  RAK  ORIGINAL CODING - COUPON TABLE, ISSUED SET.           
000220*    09/02/91  RAK  ADDED PENDING-ISSUE QUEUE FOR DRAIN LOOP.             
000230*    11/30/94  LJF  ADDED PER-COUPON RUN COUNTERS FOR REPORT.             
000240*    02/19/99  LJF  Y2K - DATE FIELDS REVIEWED, CCYY 4-DIGIT OK.          
000250*    06/07/02  MTC  REQ 4471 - ADDED WS-DRAINED-TABLE FOR THE             
000260*                   DEFENSIVE DUPLICATE RECHECK IN DRAIN LOOP.            
000270*================================================================         
000280 01  WS-COUPON-TABLE.                                                     
000290     05  WS-COUPON-TABLE-COUNT       PIC 9(4)  COMP.                      
000300     05  WS-COUPON-ENTRY OCCURS 500 TIMES                                 
000310                          ASCENDING KEY IS CT-COUPON-ID                   
000320                          INDEXED BY CT-IDX.                              
000330         10  CT-COUPON-ID            PIC 9(10).                           
000340         10  CT-COUPON-TITLE         PIC X(30).                           
000350         10  CT-TOTAL-QUANTITY       PIC 9(7)  COMP.                      
000360         10  CT-ISSUED-QUANTITY      PIC 9(7)  COMP.                      
000370         10  CT-RESERVED-QUANTITY    PIC 9(7)  COMP.                      
000380         10  CT-ISSUED-BEFORE-RUN    PIC 9(7)  COMP.                      
000390         10  CT-ISSUED-THIS-RUN      PIC 9(7)  COMP.                      
000400         10  CT-REJECTED-THIS-RUN    PIC 9(7)  COMP.                      
000410         10  CT-ISSUE-START-DATE     PIC 9(8).                            
000420         10  CT-START-DATE-BROKEN REDEFINES                               
000430                          CT-ISSUE-START-DATE.                            
000440             15  CT-START-CCYY       PIC 9(4).                            
000450             15  CT-START-MM         PIC 9(2).                            
000460             15  CT-START-DD         PIC 9(2).                            
000470         10  CT-ISSUE-END-DATE       PIC 9(8).                            
000480         10  CT-END-DATE-BROKEN REDEFINES                                 
000490                          CT-ISSUE-END-DATE.                              
000500             15  CT-END-CCYY         PIC 9(4).                            
000510             15  CT-END-MM           PIC 9(2).                            
000520             15  CT-END-DD           PIC 9(2).                            
000530         10  CT-COUPON-STATUS        PIC X(1).                            
000540             88  CT-STATUS-ACTIVE    VALUE "A".                           
000550             88  CT-STATUS-EXHAUSTED VALUE "X".                           
000560             88  CT-STATUS-CLOSED    VALUE "C".                           
000570         10  FILLER                  PIC X(5).                            
000580*================================================================         
000590 01  WS-ISSUED-USER-TABLE.                                                
000600     05  WS-ISSUED-USER-COUNT        PIC 9(5)  COMP.                      
000610     05  WS-ISSUED-USER-ENTRY OCCURS 20000 TIMES                          
000620                          INDEXED BY IU-IDX.                              
000630         10  IU-COUPON-ID            PIC 9(10).                           
000640         10  IU-USER-ID              PIC 9(10).                           
000650         10  FILLER                  PIC X(5).                            
000660*================================================================         
000670 01  WS-PENDING-QUEUE-TABLE.                                              
000680     05  WS-QUEUE-COUNT              PIC 9(4)  COMP.                      
000690     05  WS-QUEUE-HEAD               PIC 9(4)  COMP.                      
000700     05  WS-QUEUE-ENTRY OCCURS 5000 TIMES                                 
000710                          INDEXED BY PQ-IDX.                              
000720         10  PQ-COUPON-ID            PIC 9(10).                           
000730         10  PQ-USER-ID              PIC 9(10).                           
000740         10  PQ-REQ-DATE             PIC 9(8).                            
000750         10  FILLER                  PIC X(5).                            
000760*================================================================         
000770 01  WS-DRAINED-TABLE.                                                    
000780     05  WS-DRAINED-COUNT            PIC 9(4)  COMP.                      
000790     05  WS-DRAINED-ENTRY OCCURS 5000 TIMES                               
000800                          INDEXED BY DR-IDX.                              
000810         10  DR-COUPON-ID            PIC 9(10).                           
000820         10  DR-USER-ID              PIC 9(10).                           
000830         10  FILLER                  PIC X(5).                            
000840*================================================================         
000850 01  WS-LOOKUP-RESULT.                                                    
000860     05  WS-FOUND-SWITCH             PIC X(1).                            
000870         88  WS-COUPON-FOUND         VALUE "Y".                           
000880     05  WS-FOUND-IDX                PIC 9(4)  COMP.                      
000890     05  WS-LOOKUP-COUPON-ID         PIC 9(10).                           
000900     05  WS-LOOKUP-USER-ID           PIC 9(10).                           
000910     05  WS-LOOKUP-REQ-DATE          PIC 9(8).                            
000920     05  WS-REASON-CODE              PIC 9(1).                            
000930     05  WS-DRAIN-DUP-SWITCH         PIC X(1).                            
000940     05  FILLER                      PIC X(5).                            
000950*================================================================         
000960 01  WS-RUN-TOTALS.                                                       
000970     05  WS-RECORDS-READ             PIC 9(7)  COMP.                      
000980     05  WS-TOTAL-ISSUED             PIC 9(7)  COMP.                      
000990     05  WS-TOTAL-REJECTED           PIC 9(7)  COMP.                      
001000     05  WS-REJECT-CODE-2-COUNT      PIC 9(7)  COMP.                      
001010     05  WS-REJECT-CODE-3-COUNT      PIC 9(7)  COMP.                      
001020     05  WS-REJECT-CODE-4-COUNT      PIC 9(7)  COMP.                      
001030     05  WS-REJECT-CODE-5-COUNT      PIC 9(7)  COMP.                      
001040     05  WS-ISSUE-SEQ                PIC 9(7)  COMP.                      
001050     05  FILLER                      PIC X(5).                            
001060*================================================================         
001070 01  WS-RUN-DATE-AREA.                                                    
001080     05  WS-RUN-DATE                 PIC 9(8).                            
001090     05  WS-RUN-DATE-BROKEN REDEFINES                                     
001100                          WS-RUN-DATE.                                    
001110         10  WS-RUN-CCYY             PIC 9(4).                            
001120         10  WS-RUN-MM               PIC 9(2).                            
001130         10  WS-RUN-DD               PIC 9(2).                            
001140     05  FILLER                      PIC X(5).                            
001150*================================================================         
001160 01  WS-FILE-STATUS-AREA.                                                 
001170     05  WS-COUPON-STATUS-CD         PIC X(2)  VALUE "00".                
001180     05  WS-LEDGIN-STATUS-CD         PIC X(2)  VALUE "00".                
001190     05  WS-LEDGOUT-STATUS-CD        PIC X(2)  VALUE "00".                
001200     05  WS-ISSREQ-STATUS-CD         PIC X(2)  VALUE "00".                
001210     05  WS-ISSREJ-STATUS-CD         PIC X(2)  VALUE "00".                
001220     05  WS-PRINTER-STATUS-CD        PIC X(2)  VALUE "00".                
001230     05  FILLER                      PIC X(5).                            
001240*================================================================         
001250 01  WS-END-OF-FILE-SWITCHES.                                             
001260     05  WS-COUPON-AT-END            PIC X(1)  VALUE "N".                 
001270         88  COUPON-AT-END           VALUE "Y".                           
001280     05  WS-LEDGIN-AT-END            PIC X(1)  VALUE "N".                 
001290         88  LEDGIN-AT-END           VALUE "Y".                           
001300     05  WS-ISSREQ-AT-END            PIC X(1)  VALUE "N".                 
001310         88  ISSREQ-AT-END           VALUE "Y".                           
001320     05  FILLER                      PIC X(5).                            
