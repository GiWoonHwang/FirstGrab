000100*================================================================         
000110*  SLISSREJ.CBL                                                           
000120*  FILE-CONTROL entry for the REJECTIONS file (output).                   
000130*================================================================         
000140*  CHANGE LOG                                                             
000150*    03/14/89  RAK  ORIGINAL CODING.                                      
000160*================================================================         
000170     SELECT REJECTION-FILE                                                
000180            ASSIGN TO "ISSREJCT"                                          
000190            ORGANIZATION IS SEQUENTIAL                                    
000200            FILE STATUS IS WS-ISSREJ-STATUS-CD.                           
