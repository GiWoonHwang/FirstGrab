000100*================================================================         
000110*  COUPON-ISSUE-SYSTEM.COB                                                
000120*  JOB-CONTROL DRIVER FOR THE NIGHTLY COUPON ISSUANCE RUN.                
000130*  BANNERS THE JOB AND HANDS OFF TO THE WORK PROGRAM THAT DOES            
000140*  THE ACTUAL FILE PROCESSING, THE SAME WAY THE OLD ACCOUNTS              
000150*  PAYABLE MAIN MENU CALLED OUT TO ITS SUB-MENUS AND REPORTS.             
000160*================================================================         
000170*  CHANGE LOG                                                             
000180*    03/14/89  RAK  ORIGINAL CODING.                                      
000190*    09/02/91  RAK  RENAMED FROM THE OLD AP MAIN MENU PROGRAM TO          
000200*                   THE COUPON ISSUE BATCH DRIVER - NO MORE               
000210*                   OPERATOR MENU, THIS RUN IS SCHEDULED.                 
000220*    04/11/93  RAK  ADDED START/COMPLETE BANNER DISPLAYS FOR THE          
000230*                   OPERATOR CONSOLE LOG.                                 
000240*    11/30/94  LJF  REQ 2217 - NO FUNCTIONAL CHANGE, RECOMPILED           
000250*                   AGAINST THE NEW WSCOUPON.CBL LAYOUT.                  
000260*    02/19/99  LJF  Y2K - RUN-DATE BANNER NOW SHOWS CCYYMMDD.             
000270*    06/07/02  MTC  REQ 4471 - NO CHANGE TO THIS DRIVER, VERSION          
000280*                   STAMP BUMPED TO MATCH COUPON-ISSUE-RUN.               
000290*================================================================         
000300 IDENTIFICATION DIVISION.                                                 
000310 PROGRAM-ID. coupon-issue-system.                                         
000320 AUTHOR. R A KOWALSKI.                                                    
000330 INSTALLATION. MARKETING SYSTEMS - BATCH PROCESSING.                      
000340 DATE-WRITTEN. 03/14/89.                                                  
000350 DATE-COMPILED.                                                           
000360 SECURITY. COMPANY CONFIDENTIAL - MARKETING PROMOTIONS DATA.              
000370 ENVIRONMENT DIVISION.                                                    
000380 CONFIGURATION SECTION.                                                   
000390 SPECIAL-NAMES.                                                           
000400     C01 IS TOP-OF-FORM.                                                  
000410 DATA DIVISION.                                                           
000420 WORKING-STORAGE SECTION.                                                 
000430 01  WS-DRIVER-SWITCHES.                                                  
000440     05  WS-RUN-COMPLETE-SW         PIC X(1)  VALUE "N".                  
000450         88  WS-RUN-COMPLETE         VALUE "Y".                           
000460     05  WS-DRIVER-SW-NUM REDEFINES                                       
000470                          WS-RUN-COMPLETE-SW  PIC 9(1).                   
000480     05  FILLER                     PIC X(2).                             
000490*                                                                         
000500 01  WS-DRIVER-RUN-DATE-AREA.                                             
000510     05  WS-DRIVER-RUN-DATE         PIC 9(8)  VALUE ZERO.                 
000520     05  WS-DRIVER-DATE-BROKEN REDEFINES                                  
000530                          WS-DRIVER-RUN-DATE.                             
000540         10  WS-DRIVER-CCYY         PIC 9(4).                             
000550         10  WS-DRIVER-MM           PIC 9(2).                             
000560         10  WS-DRIVER-DD           PIC 9(2).                             
000570     05  FILLER                     PIC X(4).                             
000580*                                                                         
000590 01  WS-BANNER-LINE.                                                      
000600     05  WS-BANNER-TEXT             PIC X(60) VALUE SPACES.               
000610     05  WS-BANNER-BYTES REDEFINES                                        
000620                          WS-BANNER-TEXT OCCURS 60 TIMES                  
000630                          PIC X(1).                                       
000640     05  FILLER                     PIC X(4).                             
000650 77  WS-DRIVER-DUMMY                PIC X(1).                             
000660*================================================================         
000670 PROCEDURE DIVISION.                                                      
000680 PROGRAM-BEGIN.                                                           
000690     ACCEPT WS-DRIVER-RUN-DATE FROM DATE YYYYMMDD.                        
000700     DISPLAY "COUPON-ISSUE-SYSTEM - RUN STARTING "                        
000710             WS-DRIVER-CCYY "-" WS-DRIVER-MM "-" WS-DRIVER-DD.            
000720     CALL "coupon-issue-run".                                             
000730     MOVE "Y" TO WS-RUN-COMPLETE-SW.                                      
000740     DISPLAY "COUPON-ISSUE-SYSTEM - RUN COMPLETE".                        
000750 PROGRAM-EXIT.                                                            
000760     EXIT PROGRAM.                                                        
000770     STOP RUN.                                                            
