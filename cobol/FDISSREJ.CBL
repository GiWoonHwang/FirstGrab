000100*================================================================         
000110*  FDISSREJ.CBL                                                           
000120*  File description for the REJECTIONS file (output).  One                
000130*  record per request that failed validation, in the order the            
000140*  request was rejected.                                                  
000150*================================================================         
000160*  Record layout fixed at 64 bytes: 61 bytes of business fields           
000170*  plus 3 bytes of trailing FILLER.                                       
000180*================================================================         
000190*  CHANGE LOG                                                             
000200*    03/14/89  RAK  ORIGINAL CODING.                                      
000210*================================================================         
000220 FD  REJECTION-FILE                                                       
000230     LABEL RECORDS ARE STANDARD                                           
000240     RECORD CONTAINS 64 CHARACTERS.                                       
000250*                                                                         
000260 01  REJECTION-RECORD.                                                    
000270     05  REJ-COUPON-ID               PIC 9(10).                           
000280     05  REJ-USER-ID                 PIC 9(10).                           
000290     05  REJ-REASON-CODE             PIC 9(1).                            
000300         88  REJ-DUPLICATE-ISSUE     VALUE 2.                             
000310         88  REJ-QUANTITY-EXCEEDED   VALUE 3.                             
000320         88  REJ-COUPON-NOT-FOUND    VALUE 4.                             
000330         88  REJ-NOT-ISSUABLE        VALUE 5.                             
000340     05  REJ-REASON-TEXT             PIC X(40).                           
000350     05  FILLER                      PIC X(3).                            
